000100****************************************************************  00000100
000200*                                                                 00000200
000300*   COPYBOOK    = GSECRSN                                         00000300
000400*   DESCRIPTION = REJECT-REASON SWITCH AND REASON-TEXT TABLE      00000400
000500*                 FOR THE GSECVAL VALIDATOR AND YIELD SOLVER.     00000500
000600*                 RJ-REASON-SWITCH IS SET BY THE VALIDATING       00000600
000700*                 PARAGRAPH AND RJ-REASON-TEXT(RJ-REASON-SWITCH)  00000700
000800*                 IS MOVED STRAIGHT TO THE REJECT-OUT LINE.       00000800
000900*                                                                 00000900
001000*   MAINTENANCE LOG                                               00001000
001100*   ----------- ---                                               00001100
001200*   08/14/90  RSK   00  ORIGINAL TABLE - 6 REASON CODES           00001200
001300*   07/22/96  TNM   01  ADDED NO-CONVERGE FOR THE YIELD SOLVER    00001300
001400*   03/27/03  PFD   02  ADDED YIELD-RANGE - A CONVERGED YIELD     00001400
001500*                       OUTSIDE 0.0001-99.9999 IS NOW A REJECT    00001500
001600*                       INSTEAD OF FLOWING TO THE REPORT AS IF    00001600
001700*                       IT WERE A GOOD PRICE.  REQUEST DMO-0447.  00001700
001800*                                                                 00001800
001900****************************************************************  00001900
00200001  RJ-REASON-SWITCH            PIC 9(02) COMP-3 VALUE ZERO.      00002000
002100    88  RJ-BAD-NAME                        VALUE 1.               00002100
002200    88  RJ-BAD-FREQ                        VALUE 2.               00002200
002300    88  RJ-NO-PX-NO-YLD                    VALUE 3.               00002300
002400    88  RJ-BOTH-PX-YLD                     VALUE 4.               00002400
002500    88  RJ-MATURED                         VALUE 5.               00002500
002600    88  RJ-COUPON-RANGE                    VALUE 6.               00002600
002700    88  RJ-NO-CONVERGE                     VALUE 7.               00002700
002800    88  RJ-YIELD-RANGE                     VALUE 8.               00002800
002900                                                                  00002900
00300001  RJ-REASON-TABLE-CONSTANTS.                                    00003000
003100    05  FILLER    PIC X(20) VALUE 'BAD-NAME'.                     00003100
003200    05  FILLER    PIC X(20) VALUE 'BAD-FREQ'.                     00003200
003300    05  FILLER    PIC X(20) VALUE 'NO-PX-NO-YLD'.                 00003300
003400    05  FILLER    PIC X(20) VALUE 'BOTH-PX-YLD'.                  00003400
003500    05  FILLER    PIC X(20) VALUE 'MATURED'.                      00003500
003600    05  FILLER    PIC X(20) VALUE 'COUPON-RANGE'.                 00003600
003700    05  FILLER    PIC X(20) VALUE 'NO-CONVERGE'.                  00003700
003800    05  FILLER    PIC X(20) VALUE 'YIELD-RANGE'.                  00003800
00390001  RJ-REASON-TABLE REDEFINES RJ-REASON-TABLE-CONSTANTS.          00003900
004000    05  RJ-REASON-TEXT          PIC X(20) OCCURS 8 TIMES.         00004000
004100****************************************************************  00004100
