000100****************************************************************  00000100
000200*                                                                 00000200
000300*   COPYBOOK    = GSECREC                                         00000300
000400*   DESCRIPTION = G-SEC PORTFOLIO INPUT RECORD LAYOUT             00000400
000500*                 ONE RECORD PER HOLDING ON THE GSEC-IN FILE.     00000500
000600*                 RECORD IS 80 BYTES, FIXED, NO KEY - READ IN     00000600
000700*                 ARRIVAL SEQUENCE BY GSECVAL.                    00000700
000800*                                                                 00000800
000900*   MAINTENANCE LOG                                               00000900
001000*   ----------- ---                                               00001000
001100*   08/14/90  RSK   00  ORIGINAL COPYBOOK FOR GSECVAL FILEPASS    00001100
001200*   03/02/93  TNM   01  ADDED REDEFINES OF PRICE/YIELD FOR THE    00001200
001300*                       WHOLE/FRACTION DISPLAY ON THE DUMP PGM    00001300
001400*   11/19/98  RSK   02  Y2K - SETTLE-YEAR WIDENED TO PIC 9(4),    00001400
001500*                       FILLER SHRUNK TO HOLD THE RECORD AT 80    00001500
001600*                                                                 00001600
001700****************************************************************  00001700
001800 01  GSEC-IN-RECORD.                                              00001800
001900     05  SEC-ID-IN                   PIC X(08).                   00001900
002000     05  SEC-NAME-IN                 PIC X(20).                   00002000
002100*        SEC-NAME-IN HOLDS THE DESCRIPTOR, LEFT-JUSTIFIED, E.G.   00002100
002200*        '7.26% GS 2033'  -  PARSED BY 210-PARSE-SEC-NAME.        00002200
002300     05  SEC-FACE-VALUE-IN           PIC 9(07)V99.                00002300
002400     05  SEC-FACE-VALUE-R  REDEFINES SEC-FACE-VALUE-IN.           00002400
002500         10  SEC-FACE-WHOLE-R        PIC 9(07).                   00002500
002600         10  SEC-FACE-FRAC-R         PIC 9(02).                   00002600
002700     05  SEC-MKT-PRICE-IN            PIC 9(03)V9(4).              00002700
002800     05  SEC-MKT-PRICE-R   REDEFINES SEC-MKT-PRICE-IN.            00002800
002900         10  SEC-MKT-PRICE-WHOLE-R   PIC 9(03).                   00002900
003000         10  SEC-MKT-PRICE-FRAC-R    PIC 9(04).                   00003000
003100*        SEC-MKT-PRICE-IN = ZERO MEANS "NOT SUPPLIED".            00003100
003200     05  SEC-MKT-YIELD-IN            PIC 9(02)V9(4).              00003200
003300     05  SEC-MKT-YIELD-R  REDEFINES SEC-MKT-YIELD-IN.             00003300
003400         10  SEC-MKT-YIELD-WHOLE-R   PIC 9(02).                   00003400
003500         10  SEC-MKT-YIELD-FRAC-R    PIC 9(04).                   00003500
003600*        SEC-MKT-YIELD-IN = ZERO MEANS "NOT SUPPLIED".            00003600
003700     05  SEC-SETTLE-YEAR-IN          PIC 9(04).                   00003700
003800     05  SEC-SETTLE-MONTH-IN         PIC 9(02).                   00003800
003900     05  SEC-COUPON-FREQ-IN          PIC 9(01).                   00003900
004000         88  SEC-FREQ-SEMI-ANNUAL    VALUE 2.                     00004000
004100     05  FILLER                      PIC X(23).                   00004100
004200****************************************************************  00004200
