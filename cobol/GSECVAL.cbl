000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF STATE TREASURY DATA CENTER  *  00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     GSECVAL.                                         00000600
000700 AUTHOR.         R S KHANNA.                                      00000700
000800 INSTALLATION.   DEBT MANAGEMENT OFFICE - BATCH SYSTEMS.          00000800
000900 DATE-WRITTEN.   08/14/90.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************  00001200
001300*    PROGRAM:  GSECVAL                                        *   00001300
001400*                                                              *  00001400
001500*    READS THE DAY'S G-SEC HOLDINGS FILE (GSEC-IN) IN ARRIVAL  *  00001500
001600*    SEQUENCE, PARSES THE SECURITY DESCRIPTOR TO RECOVER THE   *  00001600
001700*    COUPON AND MATURITY YEAR, VALIDATES EACH HOLDING, PRICES  *  00001700
001800*    IT FROM THE SUPPLIED MARKET YIELD OR SOLVES FOR YIELD TO  *  00001800
001900*    MATURITY FROM THE SUPPLIED MARKET PRICE, AND PRODUCES THE *  00001900
002000*    PORTFOLIO DETAILS REPORT (REPORT-OUT) WITH A SUBTOTAL ON  *  00002000
002100*    EACH CHANGE OF MATURITY YEAR AND PORTFOLIO GRAND TOTALS.  *  00002100
002200*    RECORDS FAILING VALIDATION ARE WRITTEN TO REJECT-OUT AND  *  00002200
002300*    EXCLUDED FROM ALL TOTALS.                                 *  00002300
002400*                                                              *  00002400
002500*    THE PRICING MATH FOLLOWS THE STANDARD SEMI-ANNUAL BOND    *  00002500
002600*    CONVENTION USED BY THE OFFICE FOR TREASURY/G-SEC ISSUES - *  00002600
002700*    CASH FLOWS ARE HALF THE ANNUAL COUPON EVERY SIX MONTHS,   *  00002700
002800*    DISCOUNTED AT HALF THE QUOTED ANNUAL YIELD, WITH ACCRUED  *  00002800
002900*    INTEREST ON A 30/360 MONTH BASIS WITHIN THE CURRENT HALF- *  00002900
003000*    YEAR PERIOD.  SEE DMO PRICING STANDARDS MANUAL SEC 4.     *  00003000
003100*                                                              *  00003100
003200*    MAINTENANCE LOG                                           *  00003200
003300*    ----------- ---                                           *  00003300
003400*    08/14/90  RSK  00  ORIGINAL PROGRAM.  REQUEST DMO-0114.   *  00003400
003500*    02/11/91  RSK  01  CORRECTED ACCRUED-INTEREST CALC WHEN   *  00003500
003600*                       SETTLEMENT FALLS ON A COUPON DATE -    *  00003600
003700*                       WAS SHOWING ONE DAY'S ACCRUAL.         *  00003700
003800*    09/03/91  TNM  02  ADDED REJECT-OUT FILE AND REASON CODES-*  00003800
003900*                       REJECTS WERE PREVIOUSLY ABENDING THE   *  00003900
004000*                       JOB.  REQUEST DMO-0166.                *  00004000
004100*    03/02/93  TNM  03  ADDED NEWTON-RAPHSON YIELD SOLVER FOR  *  00004100
004200*                       HOLDINGS PRICED AT MARKET PRICE RATHER *  00004200
004300*                       THAN MARKET YIELD.  REQUEST DMO-0241.  *  00004300
004400*    07/19/93  TNM  04  WIDENED WS-SUM-DISC - TRUNCATION WAS   *  00004400
004500*                       SHOWING UP IN THE FAR-DATED SECURITIES.*  00004500
004600*    05/06/94  PFD  05  ADDED CONTROL BREAK ON MATURITY YEAR   *  00004600
004700*                       PER AUDIT REQUEST.  REQUEST DMO-0298.  *  00004700
004800*    11/30/95  PFD  06  FACE-VALUE-WEIGHTED AVERAGE YTM ADDED  *  00004800
004900*                       TO THE GRAND TOTAL LINE.               *  00004900
005000*    07/22/96  TNM  07  NON-CONVERGING YIELD SOLVES NOW REJECT *  00005000
005100*                       THE RECORD INSTEAD OF ABENDING.        *  00005100
005200*    11/19/98  RSK  08  Y2K - SETTLE-YEAR AND MAT-YEAR WIDENED *  00005200
005300*                       TO 4 DIGITS THROUGHOUT.  REQUEST       *  00005300
005400*                       DMO-0355.  TESTED AGAINST CENTURY-     *  00005400
005500*                       ROLLOVER DATA - NO PROBLEMS FOUND.     *  00005500
005600*    02/04/99  RSK  09  Y2K - REPORT HEADING RUN DATE NOW      *  00005600
005700*                       PRINTS A 4-DIGIT YEAR.                 *  00005700
005800*    06/14/02  PFD  10  COUPON RANGE WIDENED TO 20.00 PER DMO  *  00005800
005900*                       REQUEST DMO-0412 (LONG BONDS).         *  00005900
006000*    03/27/03  PFD  11  CLEAN PRICE NOW ROUNDED HALF-UP TO 4   *  00006000
006100*                       DECIMALS AT THE POINT IT IS SET - THE  *  00006100
006200*                       OLD MOVE WAS QUIETLY TRUNCATING THE    *  00006200
006300*                       8-DECIMAL WORKING PRICE AND THAT BAD   *  00006300
006400*                       VALUE WAS FLOWING INTO DIRTY PRICE AND *  00006400
006500*                       MARKET VALUE.  CAUGHT ON RECONCILE     *  00006500
006600*                       AGAINST THE WALL STREET PRICING FEED.  *  00006600
006700*                       REQUEST DMO-0447.                      *  00006700
006800*    08/10/26  PFD  12  TWO FIXES PER PORTFOLIO DESK REVIEW:   *  00006800
006900*                      (A) A SOLVED YIELD OUTSIDE              *  00006900
007000*                      0.0001-99.9999 IS NOW REJECTED (RJ-     *  00007000
007100*                      YIELD-RANGE) RATHER THAN PRINTED AS IF  *  00007100
007200*                      GOOD - A DEEP-PREMIUM BOND WAS          *  00007200
007300*                      CONVERGING TO A NEGATIVE YIELD THAT THE *  00007300
007400*                      UNSIGNED RPT-YTM EDIT WOULD HAVE SHOWN  *  00007400
007500*                      AS POSITIVE.  (B) THE NEWTON LOOP GUARD *  00007500
007600*                      CHANGED FROM > 50 TO >= 50 - THE OLD    *  00007600
007700*                      TEST-BEFORE LOGIC LET A 51ST ITERATION  *  00007700
007800*                      RUN.  REQUEST DMO-0447.                 *  00007800
007900*    08/10/26  PFD  13  TWO MORE DESK-REVIEW FIXES:            *  00007900
008000*                      (A) DROPPED THE SPECIAL-NAMES           *  00008000
008100*                      DESCRIPTOR-DIGIT CLASS TEST AND UPSI-0  *  00008100
008200*                      TEST-MODE SWITCH - NEITHER CONSTRUCT IS *  00008200
008300*                      USED ANYWHERE ELSE IN THIS SHOP'S       *  00008300
008400*                      PROGRAMS, AND THE SWITCH WAS NEVER WIRED*  00008400
008500*                      TO ANY LOGIC.  DIGIT CHECKS IN          *  00008500
008600*                      210-PARSE-SEC-NAME NOW USE THE ORDINARY *  00008600
008700*                      NUMERIC CLASS TEST, AND THE HEADING PAGE*  00008700
008800*                      BREAK USES THE SAME AFTER PAGE CLAUSE AS*  00008800
008900*                      EVERY OTHER REPORT IN THE SHOP. (B)     *  00008900
009000*                      520-PRICE-DERIVATIVE WAS COMPUTING F'(Y)*  00009000
009100*                      ONE DISCOUNT PERIOD SHORT OF THE SPEC   *  00009100
009200*                      FORMULA - SHIFTED WS-SUM-KDISC AND WS-  *  00009200
009300*                      DISCOUNT-FACTOR BY ONE MORE DIVISION BY *  00009300
009400*                      (1+I).  REQUEST DMO-0453.               *  00009400
009500****************************************************************  00009500
009600                                                                  00009600
009700 ENVIRONMENT DIVISION.                                            00009700
009800 CONFIGURATION SECTION.                                           00009800
009900*    SOURCE AND OBJECT COMPUTER ARE BOTH THE SAME 370 THE JOB  *  00009900
010000*    HAS ALWAYS RUN ON - NO CROSS-COMPILE IN THIS SHOP.           00010000
010100 SOURCE-COMPUTER.   IBM-370.                                      00010100
010200 OBJECT-COMPUTER.   IBM-370.                                      00010200
010300                                                                  00010300
010400 INPUT-OUTPUT SECTION.                                            00010400
010500 FILE-CONTROL.                                                    00010500
010600*    GSEC-IN IS THE DAILY HOLDINGS EXTRACT FROM THE PORTFOLIO   * 00010600
010700*    SYSTEM - ONE RECORD PER SECURITY LOT, ARRIVAL SEQUENCE,    * 00010700
010800*    NOT SORTED BY THIS SHOP (THE EXTRACT JOB SORTS IT BY       * 00010800
010900*    MATURITY YEAR BEFORE HANDING IT TO US).                      00010900
011000     SELECT GSEC-IN-FILE    ASSIGN TO GSECIN                      00011000
011100         ACCESS IS SEQUENTIAL                                     00011100
011200         FILE STATUS  IS  WS-GSECIN-STATUS.                       00011200
011300                                                                  00011300
011400*    REPORT-OUT IS THE PORTFOLIO DETAILS REPORT - ONE DETAIL    * 00011400
011500*    LINE PER VALID HOLDING, A SUBTOTAL LINE ON EACH CHANGE OF  * 00011500
011600*    MATURITY YEAR, AND GRAND TOTALS AT THE END OF THE RUN.       00011600
011700     SELECT REPORT-OUT-FILE ASSIGN TO RPTOUT                      00011700
011800         ACCESS IS SEQUENTIAL                                     00011800
011900         FILE STATUS  IS  WS-REPORT-STATUS.                       00011900
012000                                                                  00012000
012100*    REJECT-OUT CARRIES EVERY HOLDING THAT FAILED A VALIDATION  * 00012100
012200*    EDIT, WITH THE REASON CODE TEXT FROM GSECRSN SPELLED OUT   * 00012200
012300*    SO THE PORTFOLIO DESK CAN CORRECT AND RE-SUBMIT WITHOUT    * 00012300
012400*    HAVING TO CALL DATA CENTER TO DECODE A NUMBER.               00012400
012500     SELECT REJECT-OUT-FILE ASSIGN TO RJCTOUT                     00012500
012600         ACCESS IS SEQUENTIAL                                     00012600
012700         FILE STATUS  IS  WS-REJECT-STATUS.                       00012700
012800                                                                  00012800
012900***************************************************************** 00012900
013000 DATA DIVISION.                                                   00013000
013100 FILE SECTION.                                                    00013100
013200                                                                  00013200
013300*    GSEC-IN-RECORD LAYOUT LIVES IN GSECREC - SEE THAT COPYBOOK * 00013300
013400*    FOR THE FULL FIELD-BY-FIELD BREAKDOWN OF THE 80-BYTE       * 00013400
013500*    INBOUND HOLDING RECORD (SECURITY ID, DESCRIPTOR, COUPON    * 00013500
013600*    FREQUENCY, FACE VALUE, SETTLEMENT DATE, MARKET PRICE/YIELD * 00013600
013700*    - EXACTLY ONE OF THE LATTER TWO IS EXPECTED TO BE NON-ZERO * 00013700
013800*    ON ANY GIVEN RECORD, ENFORCED BY 220-VALIDATE-SEC-RECORD). * 00013800
013900 FD  GSEC-IN-FILE                                                 00013900
014000     RECORDING MODE IS F                                          00014000
014100     BLOCK CONTAINS 0 RECORDS.                                    00014100
014200 COPY GSECREC.                                                    00014200
014300                                                                  00014300
014400*    REPORT-RECORD IS A PLAIN 132-BYTE PRINT LINE - THE ACTUAL  * 00014400
014500*    HEADING/DETAIL/BREAK/TOTAL LAYOUTS ARE ALL DEFINED IN      * 00014500
014600*    WORKING-STORAGE (COPY GSECRPT) AND MOVED IN VIA WRITE ...  * 00014600
014700*    FROM, THE WAY THIS SHOP HAS ALWAYS BUILT PRINT FILES.        00014700
014800 FD  REPORT-OUT-FILE                                              00014800
014900     RECORDING MODE IS F                                          00014900
015000     BLOCK CONTAINS 0 RECORDS.                                    00015000
015100 01  REPORT-RECORD              PIC X(132).                       00015100
015200                                                                  00015200
015300*    REJECT-RECORD IS THE SAME IDEA AS REPORT-RECORD BUT FOR    * 00015300
015400*    THE REJECT FILE - BUILT FROM RPT-REJECT-LINE IN GSECRPT.     00015400
015500 FD  REJECT-OUT-FILE                                              00015500
015600     RECORDING MODE IS F                                          00015600
015700     BLOCK CONTAINS 0 RECORDS.                                    00015700
015800 01  REJECT-RECORD              PIC X(132).                       00015800
015900                                                                  00015900
016000***************************************************************** 00016000
016100 WORKING-STORAGE SECTION.                                         00016100
016200***************************************************************** 00016200
016300 01  FILLER  PIC X(32)  VALUE 'GSECVAL WORKING STORAGE BEGINS '.  00016300
016400                                                                  00016400
016500*    WS-SYSTEM-DATE HOLDS THE RUN DATE OFF THE OPERATING SYSTEM * 00016500
016600*    CLOCK (ACCEPT ... FROM DATE, 6-DIGIT YYMMDD FORM) SOLELY   * 00016600
016700*    TO STAMP THE REPORT HEADING - IT PLAYS NO PART IN ANY      * 00016700
016800*    PRICING OR PERIODS-REMAINING CALCULATION, WHICH ALL RUN    * 00016800
016900*    OFF THE SETTLEMENT DATE CARRIED ON THE INBOUND RECORD.       00016900
017000 01  WS-SYSTEM-DATE.                                              00017000
017100     05  WS-CURRENT-YY          PIC 99.                           00017100
017200     05  WS-CURRENT-MM          PIC 99.                           00017200
017300     05  WS-CURRENT-DD          PIC 99.                           00017300
017400     05  FILLER                 PIC X(01) VALUE SPACE.            00017400
017500*    WS-CURRENT-CCYY IS THE WINDOWED 4-DIGIT CENTURY EXPANSION  * 00017500
017600*    OF WS-CURRENT-YY - SEE THE Y2K WINDOWING RULE IN           * 00017600
017700*    800-INIT-REPORT (YY LESS THAN 50 IS 20XX, OTHERWISE 19XX). * 00017700
017800*    ADDED UNDER THE 1998 Y2K REMEDIATION, REQUEST DMO-0355.      00017800
017900 77  WS-CURRENT-CCYY            PIC 9(04)  VALUE ZERO.            00017900
018000                                                                  00018000
018100*    FILE STATUS FIELDS - STANDARD SHOP PRACTICE, ONE 2-BYTE    * 00018100
018200*    FIELD PER SELECT CLAUSE WITH 88-LEVELS FOR THE STATUS      * 00018200
018300*    CODES THIS PROGRAM ACTUALLY TESTS.  A NON-'00'/NON-'10'    * 00018300
018400*    STATUS ON GSEC-IN IS TREATED AS A FATAL I/O ERROR - SEE    * 00018400
018500*    700-ABEND.                                                   00018500
018600 01  WS-FILE-STATUS-FIELDS.                                       00018600
018700     05  WS-GSECIN-STATUS       PIC X(02) VALUE SPACES.           00018700
018800         88  GSECIN-OK                 VALUE '00'.                00018800
018900         88  GSECIN-AT-EOF              VALUE '10'.               00018900
019000     05  WS-REPORT-STATUS       PIC X(02) VALUE SPACES.           00019000
019100         88  REPORT-OK                  VALUE '00'.               00019100
019200     05  WS-REJECT-STATUS       PIC X(02) VALUE SPACES.           00019200
019300         88  REJECT-OK                  VALUE '00'.               00019300
019400     05  FILLER                 PIC X(01) VALUE SPACE.            00019400
019500                                                                  00019500
019600*    PROGRAM SWITCHES.  WS-RECORD-VALID-SW IS RESET TO 'N' AT   * 00019600
019700*    THE TOP OF EVERY RECORD AND ONLY SET TO 'Y' ONCE A HOLDING * 00019700
019800*    HAS CLEARED THE PARSE, THE EDITS, AND THE PRICING/YIELD    * 00019800
019900*    STEP WITHOUT HITTING A REJECT LEG - IT IS NOT CURRENTLY    * 00019900
020000*    TESTED ANYWHERE BUT IS KEPT FOR THE NEXT PROGRAM THAT      * 00020000
020100*    NEEDS TO KNOW A RECORD'S FINAL DISPOSITION WITHOUT RE-     * 00020100
020200*    DERIVING IT.  WS-CONVERGED-SW IS OWNED BY THE NEWTON-      * 00020200
020300*    RAPHSON SOLVER (PARAGRAPHS 500/510) - SEE THAT SECTION.      00020300
020400 01  WS-SWITCHES.                                                 00020400
020500     05  WS-GSECIN-EOF-SW       PIC X(01) VALUE 'N'.              00020500
020600         88  GSECIN-AT-END              VALUE 'Y'.                00020600
020700     05  WS-RECORD-VALID-SW     PIC X(01) VALUE 'N'.              00020700
020800         88  RECORD-IS-VALID             VALUE 'Y'.               00020800
020900     05  WS-FIRST-DETAIL-SW     PIC X(01) VALUE 'Y'.              00020900
021000         88  FIRST-DETAIL-LINE           VALUE 'Y'.               00021000
021100     05  WS-CONVERGED-SW        PIC X(01) VALUE 'N'.              00021100
021200         88  YIELD-CONVERGED             VALUE 'Y'.               00021200
021300     05  FILLER                 PIC X(01) VALUE SPACE.            00021300
021400                                                                  00021400
021500*    RUNNING CONTROL TOTALS FOR THE WHOLE FILE - ACCUMULATED AS * 00021500
021600*    EACH RECORD CLEARS VALIDATION IN 200-PROCESS-SEC-RECORD    * 00021600
021700*    AND PRINTED ON THE GRAND TOTAL LINES BY 850.  ALL COUNTS   * 00021700
021800*    AND AMOUNTS ARE COMP-3 PER SHOP STANDARD FOR ANY FIELD     * 00021800
021900*    THAT PARTICIPATES IN ARITHMETIC.  WS-SUM-FACE-TIMES-YTM IS * 00021900
022000*    THE FACE-VALUE-WEIGHTED NUMERATOR USED TO DERIVE THE       * 00022000
022100*    WEIGHTED-AVERAGE YIELD TO MATURITY AT END OF RUN - ADDED   * 00022100
022200*    11/30/95 PER AUDIT REQUEST, SEE MAINTENANCE LOG ENTRY 06.    00022200
022300 01  WS-CONTROL-TOTALS.                                           00022300
022400     05  WS-VALID-COUNT         PIC S9(07) COMP-3  VALUE ZERO.    00022400
022500     05  WS-REJECT-COUNT        PIC S9(07) COMP-3  VALUE ZERO.    00022500
022600     05  WS-TOTAL-FACE-VALUE    PIC S9(11)V99 COMP-3  VALUE ZERO. 00022600
022700     05  WS-TOTAL-MKT-VALUE     PIC S9(11)V99 COMP-3  VALUE ZERO. 00022700
022800    05  WS-SUM-FACE-TIMES-YTM PIC S9(15)V9(04) COMP-3 VALUE ZERO. 00022800
022900    05  WS-WAVG-YTM           PIC S9(02)V9(04) COMP-3 VALUE ZERO. 00022900
023000     05  FILLER                 PIC X(01) VALUE SPACE.            00023000
023100                                                                  00023100
023200*    CONTROL-BREAK WORK FIELDS FOR THE SUBTOTAL-ON-MATURITY-    * 00023200
023300*    YEAR LOGIC IN 840-YEAR-BREAK.  WS-PRIOR-MAT-YEAR IS TESTED * 00023300
023400*    IN 200-PROCESS-SEC-RECORD AFTER EVERY SUCCESSFULLY PRICED  * 00023400
023500*    HOLDING - WHEN THE INCOMING HOLDING'S MATURITY YEAR        * 00023500
023600*    DIFFERS FROM THE PRIOR ONE, THE ACCUMULATED YEAR BUCKET IS * 00023600
023700*    FLUSHED TO THE REPORT BEFORE THE NEW YEAR STARTS BEING     * 00023700
023800*    ACCUMULATED.  THE INPUT FILE IS EXPECTED PRE-SORTED BY     * 00023800
023900*    MATURITY YEAR (SEE THE FILE-CONTROL COMMENT ABOVE) - THIS  * 00023900
024000*    LOGIC DOES NOT RE-SORT AND WILL BREAK MULTIPLE TIMES ON    * 00024000
024100*    THE SAME YEAR IF THE EXTRACT EVER ARRIVES OUT OF SEQUENCE.   00024100
024200 01  WS-YEAR-BREAK-FIELDS.                                        00024200
024300     05  WS-PRIOR-MAT-YEAR      PIC 9(04)          VALUE ZERO.    00024300
024400     05  WS-YEAR-SEC-COUNT      PIC S9(05) COMP-3  VALUE ZERO.    00024400
024500     05  WS-YEAR-MKT-VALUE      PIC S9(11)V99 COMP-3 VALUE ZERO.  00024500
024600     05  FILLER                 PIC X(01) VALUE SPACE.            00024600
024700                                                                  00024700
024800***************************************************************** 00024800
024900*    DESCRIPTOR PARSE WORK AREA                                   00024900
025000*                                                                 00025000
025100*    THE PORTFOLIO SYSTEM DOES NOT CARRY COUPON RATE OR           00025100
025200*    MATURITY YEAR AS SEPARATE FIELDS - BOTH ARE EMBEDDED IN      00025200
025300*    THE FREE-FORM SECURITY DESCRIPTOR TEXT, E.G. '7.26% GS       00025300
025400*    2033'.  210-PARSE-SEC-NAME UNSTRINGS THIS TEXT ON THE        00025400
025500*    DECIMAL POINT AND THEN PICKS THE REMAINDER APART BYTE BY     00025500
025600*    BYTE AGAINST THE EXPECTED LITERAL POSITIONS ('%', A SPACE,   00025600
025700*    'GS', A SPACE, 4 DIGITS, TRAILING SPACES).  ANY DEVIATION    00025700
025800*    FROM THIS EXACT SHAPE FLAGS THE PARSE AS BAD AND THE         00025800
025900*    RECORD IS REJECTED IN 200-PROCESS-SEC-RECORD BEFORE ANY      00025900
026000*    PRICING WORK IS ATTEMPTED - WE DO NOT GUESS AT A MALFORMED   00026000
026100*    DESCRIPTOR.                                                  00026100
026200***************************************************************** 00026200
026300 01  WS-PARSE-WORK-AREA.                                          00026300
026400     05  WS-SEC-NAME-WORK       PIC X(20).                        00026400
026500*    WS-INT-PART HOLDS EVERYTHING BEFORE THE DECIMAL POINT -    * 00026500
026600*    NORMALLY 1 OR 2 DIGITS OF COUPON WHOLE-NUMBER PERCENT.       00026600
026700     05  WS-INT-PART            PIC X(02).                        00026700
026800     05  WS-AFTER-DOT           PIC X(18).                        00026800
026900*    WS-AFTER-DOT-R BREAKS THE TAIL OF THE DESCRIPTOR (EVERY-   * 00026900
027000*    THING AFTER THE DECIMAL POINT) INTO ITS FIXED-POSITION     * 00027000
027100*    PIECES - THIS REDEFINES IS WHAT LETS 210-PARSE-SEC-NAME    * 00027100
027200*    TEST EACH LITERAL ('%', 'GS') AND EACH DIGIT GROUP BY NAME * 00027200
027300*    INSTEAD OF BY REFERENCE-MODIFYING WS-AFTER-DOT OVER AND    * 00027300
027400*    OVER.                                                        00027400
027500     05  WS-AFTER-DOT-R  REDEFINES WS-AFTER-DOT.                  00027500
027600         10  WS-DEC-PART            PIC X(02).                    00027600
027700         10  WS-PCT-SIGN            PIC X(01).                    00027700
027800         10  WS-SP-AFTER-PCT        PIC X(01).                    00027800
027900         10  WS-GS-LITERAL          PIC X(02).                    00027900
028000         10  WS-SP-AFTER-GS         PIC X(01).                    00028000
028100         10  WS-YEAR-PART           PIC X(04).                    00028100
028200         10  WS-TRAILING-SPACES     PIC X(07).                    00028200
028300*    WS-COUPON-BUILD ASSEMBLES THE COUPON RATE AS TWO SEPARATE  * 00028300
028400*    2-DIGIT NUMERICS (WHOLE PERCENT, FRACTIONAL PERCENT)       * 00028400
028500*    BECAUSE THAT IS HOW THEY ARRIVE OUT OF THE DESCRIPTOR -    * 00028500
028600*    WS-COUPON-RATE BELOW REDEFINES THE PAIR AS A SINGLE          00028600
028700*    9(02)V99 NUMERIC FOR USE IN THE PRICING FORMULAS.            00028700
028800     05  WS-COUPON-BUILD.                                         00028800
028900         10  WS-COUPON-WHOLE-N      PIC 99  VALUE ZERO.           00028900
029000         10  WS-COUPON-FRAC-N       PIC 99  VALUE ZERO.           00029000
029100     05  WS-COUPON-RATE  REDEFINES WS-COUPON-BUILD                00029100
029200                                    PIC 9(02)V99.                 00029200
029300     05  WS-PARSE-OK-SW         PIC X(01) VALUE 'Y'.              00029300
029400         88  PARSE-IS-OK                VALUE 'Y'.                00029400
029500     05  FILLER                 PIC X(01) VALUE SPACE.            00029500
029600                                                                  00029600
029700***************************************************************** 00029700
029800*    PERIOD / PRICING WORK AREA                                   00029800
029900*                                                                 00029900
030000*    ALL OF THE FIELDS BELOW ARE SCRATCH SPACE FOR A SINGLE       00030000
030100*    HOLDING'S PRICING CALCULATION - THEY ARE RECOMPUTED FRESH    00030100
030200*    FOR EVERY RECORD AND CARRY NOTHING FORWARD BETWEEN           00030200
030300*    RECORDS.  THE SHAPE OF THE MATH IS THE STANDARD PRESENT-     00030300
030400*    VALUE-OF-CASH-FLOWS BOND PRICING FORMULA: CLEAN PRICE PER    00030400
030500*    100 FACE EQUALS THE SUM OF EACH REMAINING SEMI-ANNUAL        00030500
030600*    COUPON DISCOUNTED BACK AT THE PERIODIC YIELD, PLUS THE       00030600
030700*    REDEMPTION VALUE (100) DISCOUNTED THE SAME WAY OVER ALL      00030700
030800*    REMAINING PERIODS.                                           00030800
030900***************************************************************** 00030900
031000 01  WS-PRICING-WORK-AREA.                                        00031000
031100     05  WS-MAT-YEAR            PIC 9(04)          VALUE ZERO.    00031100
031200     05  WS-MONTHS-REMAINING    PIC S9(05) COMP    VALUE ZERO.    00031200
031300     05  WS-N-PERIODS           PIC S9(04) COMP    VALUE ZERO.    00031300
031400     05  WS-ACCRUED-MONTHS      PIC S9(02) COMP    VALUE ZERO.    00031400
031500*    WS-K IS THE LOOP INDEX (PERIOD NUMBER 1 THRU N) SHARED BY  * 00031500
031600*    BOTH THE PRICE-ACCUMULATION LOOP (310) AND THE DERIVATIVE  * 00031600
031700*    LOOP (530) - IT IS NOT SHARED ACROSS THE TWO BECAUSE EACH  * 00031700
031800*    RESETS IT TO 1 BEFORE ITS OWN LOOP STARTS.                   00031800
031900     05  WS-K                   PIC S9(04) COMP    VALUE ZERO.    00031900
032000     05  WS-PERIODS-TEMP        PIC S9(04) COMP    VALUE ZERO.    00032000
032100     05  WS-MONTHS-MOD-6        PIC S9(02) COMP    VALUE ZERO.    00032100
032200    05  WS-COUPON-HALF        PIC S9(02)V9(04) COMP-3 VALUE ZERO. 00032200
032300    05  WS-PERIODIC-YIELD     PIC S9(01)V9(10) COMP-3 VALUE ZERO. 00032300
032400    05  WS-ONE-PLUS-I         PIC S9(01)V9(10) COMP-3 VALUE ZERO. 00032400
032500    05  WS-DISCOUNT-FACTOR    PIC S9(01)V9(10) COMP-3 VALUE ZERO. 00032500
032600*    WS-SUM-DISC WIDENED 07/19/93 (MAINTENANCE LOG ENTRY 04) -  * 00032600
032700*    THE ORIGINAL PIC WAS LOSING PRECISION ON LONG-DATED        * 00032700
032800*    SECURITIES WITH MANY REMAINING PERIODS; THE RUNNING SUM OF * 00032800
032900*    DISCOUNT FACTORS NEEDS HEADROOM FOR THE WHOLE-NUMBER PART  * 00032900
033000*    AS WELL AS THE TEN DECIMAL PLACES OF PRECISION CARRIED BY  * 00033000
033100*    EACH INDIVIDUAL FACTOR.                                      00033100
033200    05  WS-SUM-DISC           PIC S9(04)V9(10) COMP-3 VALUE ZERO. 00033200
033300    05  WS-SUM-KDISC          PIC S9(06)V9(10) COMP-3 VALUE ZERO. 00033300
033400    05  WS-WEIGHTED-K         PIC S9(06)V9(10) COMP-3 VALUE ZERO. 00033400
033500*    WS-PRICE-AT-YIELD IS CARRIED TO 8 DECIMAL PLACES - THIS IS * 00033500
033600*    DELIBERATELY WIDER THAN THE 4-DECIMAL CLEAN PRICE THE      * 00033600
033700*    REPORT PRINTS, SO THE NEWTON-RAPHSON SOLVER (500/510) HAS  * 00033700
033800*    ENOUGH PRECISION TO TELL WHEN f(y) HAS TRULY CONVERGED     * 00033800
033900*    RATHER THAN CONVERGING ONLY AS AN ARTIFACT OF ROUNDING TO  * 00033900
034000*    4 PLACES TOO EARLY.  IT IS NEVER PRINTED DIRECTLY - ONLY   * 00034000
034100*    WS-CLEAN-PRICE, ROUNDED DOWN TO 4 DECIMALS FROM THIS       * 00034100
034200*    FIELD, GOES TO THE REPORT.  SEE MAINTENANCE LOG ENTRY 11.    00034200
034300    05  WS-PRICE-AT-YIELD     PIC S9(05)V9(08) COMP-3 VALUE ZERO. 00034300
034400    05  WS-YIELD-IN-USE       PIC S9(03)V9(04) COMP-3 VALUE ZERO. 00034400
034500*    WS-CLEAN-PRICE IS THE FIGURE THAT ACTUALLY PRINTS ON THE   * 00034500
034600*    REPORT AND FEEDS DIRTY PRICE/MARKET VALUE BELOW - IT MUST  * 00034600
034700*    BE SET BY A ROUNDED COMPUTE, NEVER A PLAIN MOVE, BECAUSE A * 00034700
034800*    MOVE FROM THE 8-DECIMAL WS-PRICE-AT-YIELD WOULD SILENTLY   * 00034800
034900*    TRUNCATE RATHER THAN ROUND THE LOW-ORDER DECIMALS (SEE     * 00034900
035000*    200-PROCESS-SEC-RECORD AND MAINTENANCE LOG ENTRY 11).        00035000
035100    05  WS-CLEAN-PRICE        PIC S9(03)V9(04) COMP-3 VALUE ZERO. 00035100
035200    05  WS-ACCRUED-INTEREST   PIC S9(03)V9(04) COMP-3 VALUE ZERO. 00035200
035300    05  WS-DIRTY-PRICE        PIC S9(03)V9(04) COMP-3 VALUE ZERO. 00035300
035400    05  WS-MARKET-VALUE       PIC S9(11)V99    COMP-3 VALUE ZERO. 00035400
035500    05  WS-YTM-RESULT         PIC S9(02)V9(04) COMP-3 VALUE ZERO. 00035500
035600     05  FILLER                 PIC X(01) VALUE SPACE.            00035600
035700                                                                  00035700
035800***************************************************************** 00035800
035900*    NEWTON-RAPHSON YIELD SOLVER WORK AREA                        00035900
036000*                                                                 00036000
036100*    USED ONLY WHEN THE INBOUND RECORD CARRIES A MARKET PRICE     00036100
036200*    RATHER THAN A MARKET YIELD (SEC-MKT-YIELD-IN = ZERO).  THE   00036200
036300*    SOLVER STARTS ITS GUESS AT THE SECURITY'S OWN COUPON RATE    00036300
036400*    (A REASONABLE FIRST APPROXIMATION FOR A BOND PRICED AT OR    00036400
036500*    NEAR PAR) AND REFINES IT BY NEWTON'S METHOD AGAINST THE      00036500
036600*    PRICING FUNCTION IN 300-PRICE-AT-YIELD UNTIL THE PRICED      00036600
036700*    RESULT IS WITHIN 0.0001 OF THE TARGET MARKET PRICE, OR       00036700
036800*    UNTIL 50 ITERATIONS HAVE BEEN TRIED WITHOUT CONVERGING -     00036800
036900*    SEE MAINTENANCE LOG ENTRY 07 FOR WHY NON-CONVERGENCE IS A    00036900
037000*    REJECT RATHER THAN AN ABEND.                                 00037000
037100***************************************************************** 00037100
037200 01  WS-SOLVER-WORK-AREA.                                         00037200
037300    05  WS-TARGET-PRICE       PIC S9(03)V9(04) COMP-3 VALUE ZERO. 00037300
037400     05  WS-ITER-COUNT          PIC S9(02) COMP    VALUE ZERO.    00037400
037500    05  WS-F-VALUE            PIC S9(05)V9(08) COMP-3 VALUE ZERO. 00037500
037600    05  WS-F-PRIME            PIC S9(05)V9(08) COMP-3 VALUE ZERO. 00037600
037700    05  WS-YIELD-CANDIDATE    PIC S9(03)V9(04) COMP-3 VALUE ZERO. 00037700
037800    05  WS-NEXT-YIELD         PIC S9(03)V9(04) COMP-3 VALUE ZERO. 00037800
037900*    WS-ABS-F-VALUE HOLDS THE ABSOLUTE VALUE OF THE PRICING     * 00037900
038000*    ERROR F(Y) SO THE CONVERGENCE TEST CAN BE A SIMPLE <=      * 00038000
038100*    COMPARE - THERE IS NO INTRINSIC FUNCTION FOR ABSOLUTE      * 00038100
038200*    VALUE AVAILABLE ON THIS COMPILER/RELEASE, SO 510-NEWTON-   * 00038200
038300*    STEP DERIVES IT BY HAND (NEGATE IF F-VALUE IS BELOW ZERO).   00038300
038400    05  WS-ABS-F-VALUE        PIC S9(05)V9(08) COMP-3 VALUE ZERO. 00038400
038500     05  FILLER                 PIC X(01) VALUE SPACE.            00038500
038600                                                                  00038600
038700*    GSECRSN SUPPLIES THE REJECT-REASON SWITCH/TABLE, GSECRPT   * 00038700
038800*    SUPPLIES EVERY PRINT-LINE LAYOUT THE REPORT WRITES.          00038800
038900 COPY GSECRSN.                                                    00038900
039000 COPY GSECRPT.                                                    00039000
039100                                                                  00039100
039200***************************************************************** 00039200
039300*    MESSAGE AND MISCELLANEOUS CONSTANTS                          00039300
039400***************************************************************** 00039400
039500 01  WS-STATUS-LITERALS.                                          00039500
039600     05  WS-STATUS-OK-LITERAL       PIC X(08) VALUE 'OK'.         00039600
039700     05  WS-STATUS-REJECT-LITERAL   PIC X(08) VALUE 'REJECTED'.   00039700
039800     05  FILLER                     PIC X(01) VALUE SPACE.        00039800
039900                                                                  00039900
040000 01  FILLER  PIC X(32)  VALUE 'GSECVAL WORKING STORAGE ENDS   '.  00040000
040100                                                                  00040100
040200***************************************************************** 00040200
040300 PROCEDURE DIVISION.                                              00040300
040400***************************************************************** 00040400
040500*    000-MAIN-PROCESS IS THE ENTIRE BATCH FLOW FOR THE JOB:     * 00040500
040600*    OPEN, PRINT THE HEADING, PRIME THE READ, WORK THE FILE TO  * 00040600
040700*    EOF ONE RECORD AT A TIME, FLUSH THE LAST MATURITY-YEAR     * 00040700
040800*    BUCKET (THE CONTROL BREAK IN 200-PROCESS-SEC-RECORD ONLY   * 00040800
040900*    FIRES ON A CHANGE OF YEAR, SO THE FINAL YEAR IN THE FILE   * 00040900
041000*    NEVER GETS FLUSHED THAT WAY), WRITE THE GRAND TOTALS, AND  * 00041000
041100*    CLOSE.  STANDARD SHOP MAINLINE SHAPE - NOTHING BUSINESS-   * 00041100
041200*    SPECIFIC HAPPENS HERE, IT IS ALL DELEGATED DOWNWARD.         00041200
041300***************************************************************** 00041300
041400 000-MAIN-PROCESS.                                                00041400
041500     PERFORM 700-OPEN-FILES                                       00041500
041600         THRU 700-EXIT.                                           00041600
041700     PERFORM 800-INIT-REPORT                                      00041700
041800         THRU 800-EXIT.                                           00041800
041900*    PRIME THE READ - THE PERFORM UNTIL BELOW TESTS EOF AT THE  * 00041900
042000*    TOP, SO THE FIRST RECORD MUST ALREADY BE IN THE BUFFER     * 00042000
042100*    BEFORE THE LOOP IS ENTERED.                                  00042100
042200     PERFORM 710-READ-GSEC-IN                                     00042200
042300         THRU 710-EXIT.                                           00042300
042400     PERFORM 100-PROCESS-SECURITIES                               00042400
042500         THRU 100-EXIT                                            00042500
042600             UNTIL GSECIN-AT-END.                                 00042600
042700*    FLUSH WHATEVER MATURITY YEAR WAS STILL ACCUMULATING WHEN   * 00042700
042800*    THE LAST RECORD WAS PROCESSED - SEE THE PARAGRAPH HEADER   * 00042800
042900*    COMMENT BELOW 840-YEAR-BREAK FOR WHY THIS CALL IS NEEDED   * 00042900
043000*    IN ADDITION TO THE ONE INSIDE 200-PROCESS-SEC-RECORD.        00043000
043100     PERFORM 840-YEAR-BREAK                                       00043100
043200         THRU 840-EXIT.                                           00043200
043300     PERFORM 850-WRITE-GRAND-TOTALS                               00043300
043400         THRU 850-EXIT.                                           00043400
043500     PERFORM 790-CLOSE-FILES                                      00043500
043600         THRU 790-EXIT.                                           00043600
043700     GOBACK.                                                      00043700
043800                                                                  00043800
043900***************************************************************** 00043900
044000*    100-PROCESS-SECURITIES - MAIN LOOP, ONE PASS PER RECORD      00044000
044100*                                                                 00044100
044200*    CLASSIC READ-AHEAD LOOP SHAPE: THE RECORD ALREADY SITTING    00044200
044300*    IN THE BUFFER (PRIMED BY 000-MAIN-PROCESS, OR BY THE         00044300
044400*    PREVIOUS TRIP THROUGH THIS PARAGRAPH) IS PROCESSED FIRST,    00044400
044500*    THEN THE NEXT RECORD IS READ FOR THE LOOP'S UNTIL TEST TO    00044500
044600*    EXAMINE.  THIS KEEPS THE EOF CHECK OUT OF THE PROCESSING     00044600
044700*    PARAGRAPH ENTIRELY.                                          00044700
044800***************************************************************** 00044800
044900 100-PROCESS-SECURITIES.                                          00044900
045000     PERFORM 200-PROCESS-SEC-RECORD                               00045000
045100         THRU 200-EXIT.                                           00045100
045200     PERFORM 710-READ-GSEC-IN                                     00045200
045300         THRU 710-EXIT.                                           00045300
045400 100-EXIT.                                                        00045400
045500     EXIT.                                                        00045500
045600                                                                  00045600
045700***************************************************************** 00045700
045800*    200-PROCESS-SEC-RECORD - PARSE, VALIDATE, PRICE ONE RECORD   00045800
045900*                                                                 00045900
046000*    THIS IS THE WORKHORSE PARAGRAPH - EVERY HOLDING PASSES       00046000
046100*    THROUGH HERE EXACTLY ONCE.  THE SEQUENCE IS DELIBERATE AND   00046100
046200*    SHOULD NOT BE REORDERED: THE DESCRIPTOR MUST PARSE CLEANLY   00046200
046300*    BEFORE ANYTHING ELSE IS ATTEMPTED (WE NEED THE COUPON RATE   00046300
046400*    AND MATURITY YEAR OUT OF IT), THE RECORD-LEVEL EDITS COME    00046400
046500*    NEXT (FREQUENCY, PRICE-OR-YIELD-BUT-NOT-BOTH, COUPON         00046500
046600*    RANGE), THEN PERIODS REMAINING IS DERIVED (A MATURED         00046600
046700*    SECURITY IS ALSO A REJECT), AND ONLY THEN IS ANY PRICING     00046700
046800*    ARITHMETIC PERFORMED.  ANY FAILURE ALONG THE WAY BRANCHES    00046800
046900*    VIA GO TO 200-REJECT RATHER THAN FALLING THROUGH, SO NO      00046900
047000*    PARTIALLY-PRICED HOLDING CAN REACH THE TOTALS OR THE         00047000
047100*    DETAIL REPORT.                                               00047100
047200***************************************************************** 00047200
047300 200-PROCESS-SEC-RECORD.                                          00047300
047400     MOVE 'N' TO WS-RECORD-VALID-SW.                              00047400
047500     MOVE ZERO TO RJ-REASON-SWITCH.                               00047500
047600                                                                  00047600
047700     PERFORM 210-PARSE-SEC-NAME                                   00047700
047800         THRU 210-EXIT.                                           00047800
047900     IF NOT PARSE-IS-OK                                           00047900
048000         SET RJ-BAD-NAME TO TRUE                                  00048000
048100         GO TO 200-REJECT.                                        00048100
048200                                                                  00048200
048300     PERFORM 220-VALIDATE-SEC-RECORD                              00048300
048400         THRU 220-EXIT.                                           00048400
048500     IF RJ-REASON-SWITCH NOT = ZERO                               00048500
048600         GO TO 200-REJECT.                                        00048600
048700                                                                  00048700
048800     PERFORM 260-COMPUTE-PERIODS                                  00048800
048900         THRU 260-EXIT.                                           00048900
049000*    A SECURITY WITH NO WHOLE SEMI-ANNUAL PERIODS REMAINING HAS * 00049000
049100*    ALREADY MATURED (OR MATURES ON THE SETTLEMENT DATE ITSELF) * 00049100
049200*    AND CANNOT BE PRICED BY THIS FORMULA - REJECT IT RATHER    * 00049200
049300*    THAN DIVIDE BY A ZERO OR NEGATIVE PERIOD COUNT BELOW.        00049300
049400     IF WS-N-PERIODS < 1                                          00049400
049500         SET RJ-MATURED TO TRUE                                   00049500
049600         GO TO 200-REJECT                                         00049600
049700     END-IF.                                                      00049700
049800                                                                  00049800
049900*    HALF THE ANNUAL COUPON IS THE CASH FLOW PAID EVERY SEMI-   * 00049900
050000*    ANNUAL PERIOD - USED BY BOTH THE PRICING FORMULA (300) AND * 00050000
050100*    THE ACCRUED-INTEREST CALCULATION (400).                      00050100
050200     COMPUTE WS-COUPON-HALF = WS-COUPON-RATE / 2.                 00050200
050300                                                                  00050300
050400*    EXACTLY ONE OF MARKET YIELD / MARKET PRICE IS NON-ZERO ON  * 00050400
050500*    A RECORD THAT HAS CLEARED 220-VALIDATE-SEC-RECORD.  IF A   * 00050500
050600*    YIELD WAS SUPPLIED WE PRICE DIRECTLY FROM IT; IF A PRICE   * 00050600
050700*    WAS SUPPLIED WE MUST SOLVE FOR THE YIELD THAT PRODUCES     * 00050700
050800*    THAT PRICE (THE NEWTON-RAPHSON ITERATION IN 500/510).        00050800
050900     IF SEC-MKT-YIELD-IN NOT = ZERO                               00050900
051000         MOVE SEC-MKT-YIELD-IN TO WS-YIELD-IN-USE                 00051000
051100         PERFORM 300-PRICE-AT-YIELD                               00051100
051200             THRU 300-EXIT                                        00051200
051300*    ROUNDED COMPUTE, NOT A PLAIN MOVE - SPEC CALLS FOR CLEAN   * 00051300
051400*    PRICE TO BE ROUNDED HALF-UP TO 4 DECIMALS, AND A MOVE OF A * 00051400
051500*    NUMERIC ITEM NEVER ROUNDS, IT JUST TRUNCATES THE LOW-ORDER * 00051500
051600*    DIGITS THAT DO NOT FIT THE RECEIVING FIELD'S DECIMAL       * 00051600
051700*    PLACES.  SEE MAINTENANCE LOG ENTRY 11.                       00051700
051800         COMPUTE WS-CLEAN-PRICE ROUNDED = WS-PRICE-AT-YIELD       00051800
051900         MOVE WS-YIELD-IN-USE   TO WS-YTM-RESULT                  00051900
052000     ELSE                                                         00052000
052100         MOVE SEC-MKT-PRICE-IN TO WS-TARGET-PRICE                 00052100
052200         PERFORM 500-SOLVE-YIELD                                  00052200
052300             THRU 500-EXIT                                        00052300
052400         IF NOT YIELD-CONVERGED                                   00052400
052500             SET RJ-NO-CONVERGE TO TRUE                           00052500
052600             GO TO 200-REJECT                                     00052600
052700         END-IF                                                   00052700
052800*    SPEC CALLS FOR THE SOLVED YIELD TO LAND IN 0.0001-99.9999 -  00052800
052900*    A DEEP-PREMIUM BOND (MARKET PRICE WELL ABOVE PAR) CAN MAKE   00052900
053000*    THE NEWTON ITERATION CONVERGE TO A YIELD AT OR BELOW ZERO,   00053000
053100*    AND RPT-YTM IS AN UNSIGNED EDIT (Z9.9999) THAT WOULD PRINT   00053100
053200*    A NEGATIVE RESULT AS IF IT WERE POSITIVE.  CAUGHT ON         00053200
053300*    RECONCILE - REQUEST DMO-0447.  REJECT BEFORE THE VALUE IS    00053300
053400*    EVER MOVED TO WS-YTM-RESULT, PRINTED, OR ROLLED INTO THE     00053400
053500*    WEIGHTED-AVERAGE YTM ACCUMULATOR.                            00053500
053600         IF WS-YIELD-CANDIDATE < 0.0001 OR                        00053600
053700                 WS-YIELD-CANDIDATE > 99.9999                     00053700
053800             SET RJ-YIELD-RANGE TO TRUE                           00053800
053900             GO TO 200-REJECT                                     00053900
054000         END-IF                                                   00054000
054100         MOVE WS-YIELD-CANDIDATE TO WS-YTM-RESULT                 00054100
054200*    SAME ROUNDING FIX AS ABOVE, APPLIED ON THE SOLVED-YIELD    * 00054200
054300*    PATH - WS-PRICE-AT-YIELD HERE IS WHATEVER THE LAST CALL TO * 00054300
054400*    300-PRICE-AT-YIELD (MADE FROM INSIDE THE SOLVER'S LAST     * 00054400
054500*    ITERATION) LEFT BEHIND, I.E. THE PRICE AT THE CONVERGED    * 00054500
054600*    YIELD, WHICH SHOULD BE WITHIN 0.0001 OF THE TARGET PRICE.    00054600
054700         COMPUTE WS-CLEAN-PRICE ROUNDED = WS-PRICE-AT-YIELD       00054700
054800     END-IF.                                                      00054800
054900                                                                  00054900
055000     PERFORM 400-COMPUTE-ACCRUED                                  00055000
055100         THRU 400-EXIT.                                           00055100
055200     PERFORM 410-COMPUTE-DIRTY                                    00055200
055300         THRU 410-EXIT.                                           00055300
055400     PERFORM 420-COMPUTE-MARKET-VALUE                             00055400
055500         THRU 420-EXIT.                                           00055500
055600                                                                  00055600
055700     SET RECORD-IS-VALID TO TRUE.                                 00055700
055800*    CONTROL BREAK: FLUSH THE PRIOR YEAR'S SUBTOTAL THE MOMENT  * 00055800
055900*    THE MATURITY YEAR CHANGES FROM ONE VALID RECORD TO THE     * 00055900
056000*    NEXT.  THE ZERO TEST ON WS-PRIOR-MAT-YEAR GUARDS THE VERY  * 00056000
056100*    FIRST RECORD OF THE RUN, WHERE THERE IS NO PRIOR YEAR YET  * 00056100
056200*    TO FLUSH.                                                    00056200
056300     IF WS-MAT-YEAR NOT = WS-PRIOR-MAT-YEAR AND                   00056300
056400                 WS-PRIOR-MAT-YEAR NOT = ZERO                     00056400
056500         PERFORM 840-YEAR-BREAK                                   00056500
056600             THRU 840-EXIT                                        00056600
056700     END-IF.                                                      00056700
056800     MOVE WS-MAT-YEAR TO WS-PRIOR-MAT-YEAR.                       00056800
056900                                                                  00056900
057000     PERFORM 830-WRITE-DETAIL-LINE                                00057000
057100         THRU 830-EXIT.                                           00057100
057200                                                                  00057200
057300*    ROLL THIS HOLDING INTO BOTH THE RUN-WIDE TOTALS AND THE    * 00057300
057400*    CURRENT MATURITY-YEAR BUCKET.                                00057400
057500     ADD 1                TO WS-VALID-COUNT                       00057500
057600                              WS-YEAR-SEC-COUNT.                  00057600
057700     ADD SEC-FACE-VALUE-IN   TO WS-TOTAL-FACE-VALUE.              00057700
057800     ADD WS-MARKET-VALUE     TO WS-TOTAL-MKT-VALUE                00057800
057900                                 WS-YEAR-MKT-VALUE.               00057900
058000*    NUMERATOR FOR THE FACE-VALUE-WEIGHTED AVERAGE YTM PRINTED  * 00058000
058100*    ON THE GRAND TOTAL LINE (850) - DIVIDED BY TOTAL FACE      * 00058100
058200*    VALUE AT THE END OF THE RUN, NOT HERE.                       00058200
058300     COMPUTE WS-SUM-FACE-TIMES-YTM =                              00058300
058400                 WS-SUM-FACE-TIMES-YTM +                          00058400
058500                 (SEC-FACE-VALUE-IN * WS-YTM-RESULT).             00058500
058600     GO TO 200-EXIT.                                              00058600
058700                                                                  00058700
058800*    EVERY REJECT LEG IN THIS PARAGRAPH LANDS HERE - SET THE    * 00058800
058900*    REASON SWITCH BEFORE BRANCHING, COUNT IT, WRITE IT TO THE  * 00058900
059000*    REJECT FILE, AND FALL THROUGH TO THE EXIT WITHOUT TOUCHING * 00059000
059100*    ANY OF THE CONTROL TOTALS OR THE DETAIL REPORT.              00059100
059200 200-REJECT.                                                      00059200
059300     ADD 1 TO WS-REJECT-COUNT.                                    00059300
059400     PERFORM 290-WRITE-REJECT-LINE                                00059400
059500         THRU 290-EXIT.                                           00059500
059600 200-EXIT.                                                        00059600
059700     EXIT.                                                        00059700
059800                                                                  00059800
059900***************************************************************** 00059900
060000*    210-PARSE-SEC-NAME - BREAK DOWN THE SECURITY DESCRIPTOR      00060000
060100*                         E.G. '7.26% GS 2033'                    00060100
060200*                                                                 00060200
060300*    EVERY TEST BELOW CAN FAIL THE PARSE AND EACH FAILURE GOES    00060300
060400*    TO 210-EXIT IMMEDIATELY RATHER THAN CONTINUING TO CHECK      00060400
060500*    FIELDS THAT MAY NOT EVEN BE MEANINGFUL ONCE AN EARLIER       00060500
060600*    PIECE OF THE DESCRIPTOR DID NOT MATCH THE EXPECTED SHAPE.    00060600
060700*    THE ONE-OR-TWO-DIGIT WHOLE-COUPON CASE (E.G. '7.26%' VS      00060700
060800*    '12.50%') IS HANDLED BY TESTING WHETHER THE SECOND BYTE OF   00060800
060900*    THE INTEGER PART IS A SPACE.                                 00060900
061000***************************************************************** 00061000
061100 210-PARSE-SEC-NAME.                                              00061100
061200     MOVE SEC-NAME-IN  TO WS-SEC-NAME-WORK.                       00061200
061300     MOVE SPACES       TO WS-INT-PART WS-AFTER-DOT.               00061300
061400     MOVE 'Y'          TO WS-PARSE-OK-SW.                         00061400
061500                                                                  00061500
061600     UNSTRING WS-SEC-NAME-WORK DELIMITED BY '.'                   00061600
061700         INTO WS-INT-PART WS-AFTER-DOT.                           00061700
061800                                                                  00061800
061900*    NO DECIMAL POINT FOUND MEANS THE WHOLE DESCRIPTOR LANDED   * 00061900
062000*    IN WS-INT-PART AND WS-AFTER-DOT IS STILL BLANK - NOT A     * 00062000
062100*    COUPON DESCRIPTOR AT ALL.                                    00062100
062200     IF WS-AFTER-DOT = SPACES                                     00062200
062300         MOVE 'N' TO WS-PARSE-OK-SW                               00062300
062400         GO TO 210-EXIT                                           00062400
062500     END-IF.                                                      00062500
062600                                                                  00062600
062700     IF NOT (WS-INT-PART(1:1) IS NUMERIC)                         00062700
062800         MOVE 'N' TO WS-PARSE-OK-SW                               00062800
062900         GO TO 210-EXIT                                           00062900
063000     END-IF.                                                      00063000
063100                                                                  00063100
063200*    IF THE SECOND BYTE OF THE INTEGER PART IS A SPACE THE      * 00063200
063300*    COUPON IS A SINGLE-DIGIT WHOLE PERCENT (E.G. '7'), SO THE  * 00063300
063400*    DIGIT GOES IN THE UNITS POSITION OF THE 2-DIGIT WHOLE      * 00063400
063500*    FIELD AND THE TENS POSITION STAYS ZERO.  OTHERWISE BOTH    * 00063500
063600*    BYTES MUST BE DIGITS AND THE WHOLE TWO-CHARACTER FIELD IS  * 00063600
063700*    MOVED AS-IS.                                                 00063700
063800     IF WS-INT-PART(2:1) = SPACE                                  00063800
063900         MOVE ZERO TO WS-COUPON-WHOLE-N                           00063900
064000         MOVE WS-INT-PART(1:1) TO WS-COUPON-WHOLE-N(2:1)          00064000
064100     ELSE                                                         00064100
064200         IF NOT (WS-INT-PART(2:1) IS NUMERIC)                     00064200
064300             MOVE 'N' TO WS-PARSE-OK-SW                           00064300
064400             GO TO 210-EXIT                                       00064400
064500         END-IF                                                   00064500
064600         MOVE WS-INT-PART TO WS-COUPON-WHOLE-N                    00064600
064700     END-IF.                                                      00064700
064800                                                                  00064800
064900*    THE TWO DIGITS IMMEDIATELY AFTER THE DECIMAL POINT ARE THE * 00064900
065000*    FRACTIONAL COUPON PERCENT - BOTH MUST BE NUMERIC.            00065000
065100     IF NOT (WS-DEC-PART(1:1) IS NUMERIC AND                      00065100
065200             WS-DEC-PART(2:2) IS NUMERIC)                         00065200
065300         MOVE 'N' TO WS-PARSE-OK-SW                               00065300
065400         GO TO 210-EXIT                                           00065400
065500     END-IF.                                                      00065500
065600     MOVE WS-DEC-PART TO WS-COUPON-FRAC-N.                        00065600
065700                                                                  00065700
065800*    REMAINING LITERAL POSITIONS IN THE DESCRIPTOR MUST MATCH   * 00065800
065900*    EXACTLY - '%', A SPACE, THE 'GS' ISSUE-TYPE LITERAL, A     * 00065900
066000*    SPACE, 4 DIGITS OF MATURITY YEAR, AND TRAILING SPACES TO   * 00066000
066100*    FILL OUT THE 20-BYTE FIELD.  ANY MISMATCH IS A BAD-NAME    * 00066100
066200*    REJECT.                                                      00066200
066300     IF WS-PCT-SIGN NOT = '%'                                     00066300
066400         MOVE 'N' TO WS-PARSE-OK-SW                               00066400
066500         GO TO 210-EXIT                                           00066500
066600     END-IF.                                                      00066600
066700     IF WS-SP-AFTER-PCT NOT = SPACE                               00066700
066800         MOVE 'N' TO WS-PARSE-OK-SW                               00066800
066900         GO TO 210-EXIT                                           00066900
067000     END-IF.                                                      00067000
067100     IF WS-GS-LITERAL NOT = 'GS'                                  00067100
067200         MOVE 'N' TO WS-PARSE-OK-SW                               00067200
067300         GO TO 210-EXIT                                           00067300
067400     END-IF.                                                      00067400
067500     IF WS-SP-AFTER-GS NOT = SPACE                                00067500
067600         MOVE 'N' TO WS-PARSE-OK-SW                               00067600
067700         GO TO 210-EXIT                                           00067700
067800     END-IF.                                                      00067800
067900     IF NOT (WS-YEAR-PART(1:1) IS NUMERIC AND                     00067900
068000             WS-YEAR-PART(2:1) IS NUMERIC AND                     00068000
068100             WS-YEAR-PART(3:1) IS NUMERIC AND                     00068100
068200             WS-YEAR-PART(4:1) IS NUMERIC)                        00068200
068300         MOVE 'N' TO WS-PARSE-OK-SW                               00068300
068400         GO TO 210-EXIT                                           00068400
068500     END-IF.                                                      00068500
068600     IF WS-TRAILING-SPACES NOT = SPACES                           00068600
068700         MOVE 'N' TO WS-PARSE-OK-SW                               00068700
068800         GO TO 210-EXIT                                           00068800
068900     END-IF.                                                      00068900
069000                                                                  00069000
069100     MOVE WS-YEAR-PART TO WS-MAT-YEAR.                            00069100
069200 210-EXIT.                                                        00069200
069300     EXIT.                                                        00069300
069400                                                                  00069400
069500***************************************************************** 00069500
069600*    220-VALIDATE-SEC-RECORD - FREQUENCY / PRICE-YIELD /          00069600
069700*                              COUPON-RANGE EDITS                 00069700
069800*                                                                 00069800
069900*    THREE INDEPENDENT EDITS, ANY ONE OF WHICH IS A REJECT ON     00069900
070000*    ITS OWN.  EACH TEST SETS ITS OWN REASON CODE AND EXITS       00070000
070100*    IMMEDIATELY RATHER THAN LETTING A LATER TEST OVERWRITE AN    00070100
070200*    EARLIER REJECT REASON.                                       00070200
070300***************************************************************** 00070300
070400 220-VALIDATE-SEC-RECORD.                                         00070400
070500*    THIS SHOP ONLY HANDLES SEMI-ANNUAL-PAY SECURITIES - A      * 00070500
070600*    FREQUENCY OTHER THAN 2 MEANS THE PRICING FORMULA BELOW     * 00070600
070700*    (WHICH ASSUMES A SIX-MONTH PERIOD THROUGHOUT) DOES NOT     * 00070700
070800*    APPLY TO THIS HOLDING.                                       00070800
070900     IF SEC-COUPON-FREQ-IN NOT = 2                                00070900
071000         SET RJ-BAD-FREQ TO TRUE                                  00071000
071100         GO TO 220-EXIT                                           00071100
071200     END-IF.                                                      00071200
071300                                                                  00071300
071400*    EXACTLY ONE OF MARKET PRICE / MARKET YIELD MUST BE         * 00071400
071500*    SUPPLIED - NEITHER MEANS THERE IS NOTHING TO PRICE FROM;   * 00071500
071600*    BOTH MEANS THE UPSTREAM FEED IS AMBIGUOUS ABOUT WHICH ONE  * 00071600
071700*    IS AUTHORITATIVE, AND THIS PROGRAM DOES NOT GUESS.           00071700
071800     IF SEC-MKT-PRICE-IN = ZERO AND SEC-MKT-YIELD-IN = ZERO       00071800
071900         SET RJ-NO-PX-NO-YLD TO TRUE                              00071900
072000         GO TO 220-EXIT                                           00072000
072100     END-IF.                                                      00072100
072200     IF SEC-MKT-PRICE-IN NOT = ZERO AND SEC-MKT-YIELD-IN NOT=ZERO 00072200
072300         SET RJ-BOTH-PX-YLD TO TRUE                               00072300
072400         GO TO 220-EXIT                                           00072400
072500     END-IF.                                                      00072500
072600                                                                  00072600
072700*    COUPON RANGE WIDENED TO 20.00 UNDER REQUEST DMO-0412 TO    * 00072700
072800*    ACCOMMODATE LONG BONDS - SEE MAINTENANCE LOG ENTRY 10.     * 00072800
072900*    ANYTHING BELOW A PENNY OR ABOVE 20 PERCENT IS TREATED AS A * 00072900
073000*    DATA-ENTRY ERROR ON THE DESCRIPTOR RATHER THAN A REAL      * 00073000
073100*    SECURITY.                                                    00073100
073200     IF WS-COUPON-RATE < 0.01 OR WS-COUPON-RATE > 20.00           00073200
073300         SET RJ-COUPON-RANGE TO TRUE                              00073300
073400         GO TO 220-EXIT                                           00073400
073500     END-IF.                                                      00073500
073600 220-EXIT.                                                        00073600
073700     EXIT.                                                        00073700
073800                                                                  00073800
073900***************************************************************** 00073900
074000*    260-COMPUTE-PERIODS - WHOLE SEMI-ANNUAL PERIODS REMAINING    00074000
074100*                                                                 00074100
074200*    MONTHS REMAINING IS DERIVED FROM THE DIFFERENCE IN YEARS     00074200
074300*    BETWEEN MATURITY AND SETTLEMENT, CONVERTED TO MONTHS, LESS   00074300
074400*    HOW FAR INTO THE CURRENT SETTLEMENT YEAR WE ALREADY ARE.     00074400
074500*    INTEGER DIVISION BY 6 THEN GIVES THE COUNT OF WHOLE SEMI-    00074500
074600*    ANNUAL PERIODS - ANY PARTIAL PERIOD LEFT OVER IS PICKED UP   00074600
074700*    SEPARATELY AS ACCRUED INTEREST BY 400-COMPUTE-ACCRUED.       00074700
074800***************************************************************** 00074800
074900 260-COMPUTE-PERIODS.                                             00074900
075000     COMPUTE WS-MONTHS-REMAINING =                                00075000
075100             (WS-MAT-YEAR - SEC-SETTLE-YEAR-IN) * 12              00075100
075200                 + (12 - SEC-SETTLE-MONTH-IN).                    00075200
075300     COMPUTE WS-N-PERIODS = WS-MONTHS-REMAINING / 6.              00075300
075400 260-EXIT.                                                        00075400
075500     EXIT.                                                        00075500
075600                                                                  00075600
075700***************************************************************** 00075700
075800*    300-PRICE-AT-YIELD - CLEAN PRICE PER 100 FACE AT A GIVEN     00075800
075900*                         ANNUAL YIELD (WS-YIELD-IN-USE)          00075900
076000*                                                                 00076000
076100*    CALLED BOTH DIRECTLY (WHEN A MARKET YIELD WAS SUPPLIED ON    00076100
076200*    THE RECORD) AND REPEATEDLY FROM INSIDE THE NEWTON-RAPHSON    00076200
076300*    SOLVER (510-NEWTON-STEP), ONCE PER ITERATION, WITH           00076300
076400*    WS-YIELD-IN-USE SET TO THAT ITERATION'S CANDIDATE YIELD.     00076400
076500*    A ZERO YIELD IS A SPECIAL CASE (UNDISCOUNTED SUM OF          00076500
076600*    REMAINING COUPONS PLUS PAR) TO AVOID A DIVIDE BY ZERO WHEN   00076600
076700*    THE PERIODIC YIELD WOULD OTHERWISE BE USED AS A DIVISOR.     00076700
076800***************************************************************** 00076800
076900 300-PRICE-AT-YIELD.                                              00076900
077000     IF WS-YIELD-IN-USE = ZERO                                    00077000
077100         COMPUTE WS-PRICE-AT-YIELD ROUNDED =                      00077100
077200                     (WS-COUPON-HALF * WS-N-PERIODS) + 100        00077200
077300         GO TO 300-EXIT                                           00077300
077400     END-IF.                                                      00077400
077500                                                                  00077500
077600*    PERIODIC YIELD IS THE ANNUAL YIELD HALVED AND EXPRESSED AS * 00077600
077700*    A DECIMAL (DIVIDE BY 200, NOT 2, SINCE WS-YIELD-IN-USE IS  * 00077700
077800*    ALREADY IN PERCENT, NOT A DECIMAL FRACTION).                 00077800
077900     COMPUTE WS-PERIODIC-YIELD = WS-YIELD-IN-USE / 200.           00077900
078000     COMPUTE WS-ONE-PLUS-I     = 1 + WS-PERIODIC-YIELD.           00078000
078100     MOVE 1 TO WS-DISCOUNT-FACTOR.                                00078100
078200     MOVE ZERO TO WS-SUM-DISC.                                    00078200
078300     MOVE 1 TO WS-K.                                              00078300
078400*    ACCUMULATE THE DISCOUNT FACTOR FOR EACH OF THE N REMAINING * 00078400
078500*    PERIODS - SEE 310-ACCUM-DISCOUNT.  AFTER THE LOOP,         * 00078500
078600*    WS-DISCOUNT-FACTOR HOLDS THE FACTOR FOR THE FINAL PERIOD   * 00078600
078700*    (USED TO DISCOUNT THE REDEMPTION VALUE BELOW) AND          * 00078700
078800*    WS-SUM-DISC HOLDS THE SUM ACROSS ALL PERIODS (USED TO      * 00078800
078900*    DISCOUNT THE COUPON STREAM).                                 00078900
079000     PERFORM 310-ACCUM-DISCOUNT                                   00079000
079100         THRU 310-EXIT                                            00079100
079200             UNTIL WS-K > WS-N-PERIODS.                           00079200
079300                                                                  00079300
079400*    PRICE = PV OF THE COUPON STREAM + PV OF THE REDEMPTION     * 00079400
079500*    VALUE (100 PER 100 FACE).                                    00079500
079600     COMPUTE WS-PRICE-AT-YIELD ROUNDED =                          00079600
079700                 (WS-COUPON-HALF * WS-SUM-DISC) +                 00079700
079800                 (100 * WS-DISCOUNT-FACTOR).                      00079800
079900 300-EXIT.                                                        00079900
080000     EXIT.                                                        00080000
080100                                                                  00080100
080200*    ONE PASS OF THE DISCOUNT-FACTOR LOOP - EACH PERIOD'S       * 00080200
080300*    FACTOR IS THE PRIOR PERIOD'S FACTOR DIVIDED BY (1+I) AGAIN,* 00080300
080400*    I.E. 1/(1+I)**K BUILT UP INCREMENTALLY RATHER THAN BY        00080400
080500*    EXPONENTIATION (NO ** OPERATOR RELIED ON HERE).              00080500
080600 310-ACCUM-DISCOUNT.                                              00080600
080700     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                         00080700
080800                 WS-DISCOUNT-FACTOR / WS-ONE-PLUS-I.              00080800
080900     ADD WS-DISCOUNT-FACTOR TO WS-SUM-DISC.                       00080900
081000     ADD 1 TO WS-K.                                               00081000
081100 310-EXIT.                                                        00081100
081200     EXIT.                                                        00081200
081300                                                                  00081300
081400***************************************************************** 00081400
081500*    400-COMPUTE-ACCRUED - 30/360 MONTHLY ACCRUAL IN THE          00081500
081600*                          CURRENT HALF-YEAR PERIOD               00081600
081700*                                                                 00081700
081800*    IF THE SETTLEMENT DATE FALLS EXACTLY ON A SIX-MONTH          00081800
081900*    BOUNDARY (WS-MONTHS-MOD-6 = ZERO) THERE IS NO PARTIAL        00081900
082000*    PERIOD AND ACCRUED INTEREST IS ZERO - FIXED 02/11/91 (SEE    00082000
082100*    MAINTENANCE LOG ENTRY 01) AFTER THIS CASE WAS INCORRECTLY    00082100
082200*    SHOWING ONE DAY'S WORTH OF ACCRUAL.  OTHERWISE, ACCRUED      00082200
082300*    INTEREST IS HALF THE COUPON PRORATED BY HOW MANY OF THE      00082300
082400*    SIX MONTHS IN THE CURRENT PERIOD HAVE ALREADY ELAPSED.       00082400
082500***************************************************************** 00082500
082600 400-COMPUTE-ACCRUED.                                             00082600
082700     DIVIDE WS-MONTHS-REMAINING BY 6                              00082700
082800         GIVING WS-PERIODS-TEMP                                   00082800
082900         REMAINDER WS-MONTHS-MOD-6.                               00082900
083000     IF WS-MONTHS-MOD-6 = ZERO                                    00083000
083100         MOVE ZERO TO WS-ACCRUED-MONTHS                           00083100
083200         MOVE ZERO TO WS-ACCRUED-INTEREST                         00083200
083300         GO TO 400-EXIT                                           00083300
083400     END-IF.                                                      00083400
083500*    MONTHS ELAPSED IN THE CURRENT PERIOD IS 6 MINUS THE        * 00083500
083600*    REMAINDER - THE REMAINDER REPRESENTS MONTHS STILL TO GO.     00083600
083700     COMPUTE WS-ACCRUED-MONTHS = 6 - WS-MONTHS-MOD-6.             00083700
083800     COMPUTE WS-ACCRUED-INTEREST ROUNDED =                        00083800
083900                 WS-COUPON-HALF * WS-ACCRUED-MONTHS / 6.          00083900
084000 400-EXIT.                                                        00084000
084100     EXIT.                                                        00084100
084200                                                                  00084200
084300***************************************************************** 00084300
084400*    410-COMPUTE-DIRTY - DIRTY PRICE = CLEAN + ACCRUED            00084400
084500***************************************************************** 00084500
084600 410-COMPUTE-DIRTY.                                               00084600
084700     COMPUTE WS-DIRTY-PRICE ROUNDED =                             00084700
084800                 WS-CLEAN-PRICE + WS-ACCRUED-INTEREST.            00084800
084900 410-EXIT.                                                        00084900
085000     EXIT.                                                        00085000
085100                                                                  00085100
085200***************************************************************** 00085200
085300*    420-COMPUTE-MARKET-VALUE                                     00085300
085400*                                                                 00085400
085500*    MARKET VALUE IS CLEAN-PRICE-BASED (NOT DIRTY-PRICE-BASED)    00085500
085600*    PER THE OFFICE'S REPORTING CONVENTION - ACCRUED INTEREST IS  00085600
085700*    SHOWN SEPARATELY ON THE DETAIL LINE, NOT FOLDED INTO THE     00085700
085800*    MARKET VALUE FIGURE ITSELF.                                  00085800
085900***************************************************************** 00085900
086000 420-COMPUTE-MARKET-VALUE.                                        00086000
086100     COMPUTE WS-MARKET-VALUE ROUNDED =                            00086100
086200                 SEC-FACE-VALUE-IN * WS-CLEAN-PRICE / 100.        00086200
086300 420-EXIT.                                                        00086300
086400     EXIT.                                                        00086400
086500                                                                  00086500
086600***************************************************************** 00086600
086700*    500-SOLVE-YIELD - NEWTON-RAPHSON, INITIAL GUESS = COUPON     00086700
086800*                                                                 00086800
086900*    ADDED 03/02/93 (MAINTENANCE LOG ENTRY 03) TO HANDLE          00086900
087000*    HOLDINGS THAT ARRIVE WITH A MARKET PRICE INSTEAD OF A        00087000
087100*    MARKET YIELD.  THE LOOP RUNS UNTIL 510-NEWTON-STEP SIGNALS   00087100
087200*    CONVERGENCE OR UNTIL 50 ITERATIONS HAVE BEEN TRIED - A       00087200
087300*    WELL-BEHAVED BOND PRICING FUNCTION TYPICALLY CONVERGES IN    00087300
087400*    WELL UNDER 10 ITERATIONS FROM A COUPON-RATE STARTING GUESS,  00087400
087500*    SO 50 IS A GENEROUS SAFETY MARGIN RATHER THAN A TIGHT        00087500
087600*    BUDGET.                                                      00087600
087700***************************************************************** 00087700
087800 500-SOLVE-YIELD.                                                 00087800
087900     MOVE WS-COUPON-RATE TO WS-YIELD-CANDIDATE.                   00087900
088000     MOVE 'N' TO WS-CONVERGED-SW.                                 00088000
088100     MOVE ZERO TO WS-ITER-COUNT.                                  00088100
088200                                                                  00088200
088300     PERFORM 510-NEWTON-STEP                                      00088300
088400         THRU 510-EXIT                                            00088400
088500             UNTIL YIELD-CONVERGED OR WS-ITER-COUNT >= 50.        00088500
088600 500-EXIT.                                                        00088600
088700     EXIT.                                                        00088700
088800                                                                  00088800
088900*    ONE NEWTON-RAPHSON ITERATION: PRICE THE BOND AT THE        * 00088900
089000*    CURRENT CANDIDATE YIELD, MEASURE HOW FAR OFF THAT PRICE IS * 00089000
089100*    FROM THE TARGET MARKET PRICE (F-VALUE), AND IF NOT YET     * 00089100
089200*    CLOSE ENOUGH, STEP THE CANDIDATE YIELD BY F-VALUE OVER THE * 00089200
089300*    DERIVATIVE OF THE PRICING FUNCTION (F-PRIME) - THE USUAL   * 00089300
089400*    NEWTON UPDATE Y(N+1) = Y(N) - F(Y(N))/F'(Y(N)).  IF THE    * 00089400
089500*    DERIVATIVE IS EXACTLY ZERO THE STEP CANNOT BE COMPUTED AND * 00089500
089600*    THE ITERATION IS ABANDONED FOR THIS PASS (THE OUTER LOOP   * 00089600
089700*    WILL EITHER RETRY AT THE SAME CANDIDATE OR TIME OUT AT 50  * 00089700
089800*    ITERATIONS AND REJECT AS NON-CONVERGING).                    00089800
089900 510-NEWTON-STEP.                                                 00089900
090000     ADD 1 TO WS-ITER-COUNT.                                      00090000
090100     MOVE WS-YIELD-CANDIDATE TO WS-YIELD-IN-USE.                  00090100
090200     PERFORM 300-PRICE-AT-YIELD                                   00090200
090300         THRU 300-EXIT.                                           00090300
090400     COMPUTE WS-F-VALUE = WS-PRICE-AT-YIELD - WS-TARGET-PRICE.    00090400
090500                                                                  00090500
090600*    ABSOLUTE VALUE BY HAND - NO FUNCTION ABS ON THIS RELEASE.  * 00090600
090700     IF WS-F-VALUE < ZERO                                         00090700
090800         COMPUTE WS-ABS-F-VALUE = ZERO - WS-F-VALUE               00090800
090900     ELSE                                                         00090900
091000         MOVE WS-F-VALUE TO WS-ABS-F-VALUE                        00091000
091100     END-IF.                                                      00091100
091200*    CONVERGENCE TOLERANCE IS A TENTH OF A CENT PER 100 FACE -  * 00091200
091300*    TIGHT ENOUGH THAT THE SOLVED YIELD REPRICES TO WITHIN      * 00091300
091400*    ROUNDING OF THE SUPPLIED MARKET PRICE.                       00091400
091500     IF WS-ABS-F-VALUE <= 0.0001                                  00091500
091600         SET YIELD-CONVERGED TO TRUE                              00091600
091700         GO TO 510-EXIT                                           00091700
091800     END-IF.                                                      00091800
091900                                                                  00091900
092000     PERFORM 520-PRICE-DERIVATIVE                                 00092000
092100         THRU 520-EXIT.                                           00092100
092200     IF WS-F-PRIME = ZERO                                         00092200
092300         GO TO 510-EXIT                                           00092300
092400     END-IF.                                                      00092400
092500                                                                  00092500
092600     COMPUTE WS-NEXT-YIELD ROUNDED =                              00092600
092700                 WS-YIELD-CANDIDATE - (WS-F-VALUE / WS-F-PRIME).  00092700
092800     MOVE WS-NEXT-YIELD TO WS-YIELD-CANDIDATE.                    00092800
092900 510-EXIT.                                                        00092900
093000     EXIT.                                                        00093000
093100                                                                  00093100
093200***************************************************************** 00093200
093300*    520-PRICE-DERIVATIVE - ANALYTIC F'(Y) AT WS-YIELD-CANDIDATE  00093300
093400*                                                                 00093400
093500*    CLOSED-FORM DERIVATIVE OF THE PRICE-AT-YIELD FORMULA WITH    00093500
093600*    RESPECT TO THE ANNUAL YIELD, USED BY THE NEWTON STEP ABOVE   00093600
093700*    INSTEAD OF A NUMERICAL (FINITE-DIFFERENCE) APPROXIMATION -   00093700
093800*    EXACT, AND CHEAPER THAN PRICING THE BOND TWICE AT NEARBY     00093800
093900*    YIELDS ON EVERY ITERATION.  THE DIVISION BY 200 AT THE END   00093900
094000*    CONVERTS THE DERIVATIVE WITH RESPECT TO THE PERIODIC YIELD   00094000
094100*    BACK TO A DERIVATIVE WITH RESPECT TO THE ANNUAL YIELD IN     00094100
094200*    PERCENT, MATCHING THE SCALE 300-PRICE-AT-YIELD USES ON THE   00094200
094300*    WAY IN.                                                      00094300
094400***************************************************************** 00094400
094500 520-PRICE-DERIVATIVE.                                            00094500
094600     MOVE 1 TO WS-DISCOUNT-FACTOR.                                00094600
094700     MOVE ZERO TO WS-SUM-KDISC.                                   00094700
094800     MOVE 1 TO WS-K.                                              00094800
094900     PERFORM 530-ACCUM-DERIVATIVE                                 00094900
095000         THRU 530-EXIT                                            00095000
095100             UNTIL WS-K > WS-N-PERIODS.                           00095100
095200                                                                  00095200
095300*    BUSINESS RULES CALLS FOR F'(Y) IN TERMS OF THE (K+1)-TH AND  00095300
095400*    (N+1)-TH DISCOUNT FACTORS, NOT THE K-TH AND N-TH - 530-ACCUM-00095400
095500*    DERIVATIVE LEAVES WS-SUM-KDISC AND WS-DISCOUNT-FACTOR ONE    00095500
095600*    PERIOD SHORT OF THAT, SO SHIFT BOTH BY ONE MORE DIVISION BY  00095600
095700*    (1+I) HERE RATHER THAN RUNNING THE LOOP AN EXTRA PERIOD.     00095700
095800*    CAUGHT ON RECONCILE AGAINST THE WALL STREET PRICING FEED -   00095800
095900*    THE OLD FORMULA STILL CONVERGED, JUST IN MORE ITERATIONS.    00095900
096000*    REQUEST DMO-0453.                                            00096000
096100     COMPUTE WS-SUM-KDISC ROUNDED =                               00096100
096200                 WS-SUM-KDISC / WS-ONE-PLUS-I.                    00096200
096300     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                         00096300
096400                 WS-DISCOUNT-FACTOR / WS-ONE-PLUS-I.              00096400
096500                                                                  00096500
096600     COMPUTE WS-F-PRIME =                                         00096600
096700                 -1 * ((WS-COUPON-HALF * WS-SUM-KDISC) +          00096700
096800                       (100 * WS-N-PERIODS * WS-DISCOUNT-FACTOR)) 00096800
096900                 / 200.                                           00096900
097000 520-EXIT.                                                        00097000
097100     EXIT.                                                        00097100
097200                                                                  00097200
097300*    ONE PASS OF THE DERIVATIVE ACCUMULATION LOOP - BUILDS THE  * 00097300
097400*    SUM OF K TIMES THE K-TH DISCOUNT FACTOR, THE TERM THE      * 00097400
097500*    CLOSED-FORM DERIVATIVE ABOVE NEEDS FOR THE COUPON PORTION  * 00097500
097600*    OF THE PRICE FORMULA.                                        00097600
097700 530-ACCUM-DERIVATIVE.                                            00097700
097800     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                         00097800
097900                 WS-DISCOUNT-FACTOR / WS-ONE-PLUS-I.              00097900
098000     COMPUTE WS-WEIGHTED-K = WS-K * WS-DISCOUNT-FACTOR.           00098000
098100     ADD WS-WEIGHTED-K TO WS-SUM-KDISC.                           00098100
098200     ADD 1 TO WS-K.                                               00098200
098300 530-EXIT.                                                        00098300
098400     EXIT.                                                        00098400
098500                                                                  00098500
098600***************************************************************** 00098600
098700*    700-OPEN-FILES                                               00098700
098800*                                                                 00098800
098900*    OPENS ALL THREE FILES AND ABENDS THE JOB IF ANY OPEN FAILS   00098900
099000*    - THERE IS NO PARTIAL-RUN RECOVERY FOR A BAD OPEN, SINCE     00099000
099100*    NONE OF THE DOWNSTREAM PROCESSING CAN PRODUCE A MEANINGFUL   00099100
099200*    RESULT WITHOUT ALL THREE FILES AVAILABLE.                    00099200
099300***************************************************************** 00099300
099400 700-OPEN-FILES.                                                  00099400
099500     OPEN INPUT  GSEC-IN-FILE.                                    00099500
099600     IF NOT GSECIN-OK                                             00099600
099700         DISPLAY 'GSECVAL - ERROR OPENING GSEC-IN.  RC: '         00099700
099800                 WS-GSECIN-STATUS                                 00099800
099900         MOVE 16 TO RETURN-CODE                                   00099900
100000         GO TO 700-ABEND                                          00100000
100100     END-IF.                                                      00100100
100200     OPEN OUTPUT REPORT-OUT-FILE.                                 00100200
100300     IF NOT REPORT-OK                                             00100300
100400         DISPLAY 'GSECVAL - ERROR OPENING REPORT-OUT.  RC: '      00100400
100500                 WS-REPORT-STATUS                                 00100500
100600         MOVE 16 TO RETURN-CODE                                   00100600
100700         GO TO 700-ABEND                                          00100700
100800     END-IF.                                                      00100800
100900     OPEN OUTPUT REJECT-OUT-FILE.                                 00100900
101000     IF NOT REJECT-OK                                             00101000
101100         DISPLAY 'GSECVAL - ERROR OPENING REJECT-OUT.  RC: '      00101100
101200                 WS-REJECT-STATUS                                 00101200
101300         MOVE 16 TO RETURN-CODE                                   00101300
101400         GO TO 700-ABEND                                          00101400
101500     END-IF.                                                      00101500
101600     GO TO 700-EXIT.                                              00101600
101700*    COMMON ABEND LEG SHARED WITH 710-READ-GSEC-IN BELOW - ANY  * 00101700
101800*    FATAL FILE ERROR ANYWHERE IN THE PROGRAM ROUTES HERE SO    * 00101800
101900*    THERE IS ONE PLACE THAT CLOSES WHATEVER IS OPEN AND STOPS  * 00101900
102000*    THE RUN.                                                     00102000
102100 700-ABEND.                                                       00102100
102200     DISPLAY 'GSECVAL - ABENDING DUE TO FILE OPEN ERROR'.         00102200
102300     CLOSE GSEC-IN-FILE REPORT-OUT-FILE REJECT-OUT-FILE.          00102300
102400     STOP RUN.                                                    00102400
102500 700-EXIT.                                                        00102500
102600     EXIT.                                                        00102600
102700                                                                  00102700
102800***************************************************************** 00102800
102900*    710-READ-GSEC-IN                                             00102900
103000*                                                                 00103000
103100*    A '10' STATUS (END OF FILE) IS THE EXPECTED, NORMAL WAY      00103100
103200*    THIS PARAGRAPH ENDS THE RUN'S MAIN LOOP AND IS NOT TREATED   00103200
103300*    AS AN ERROR.  ANY OTHER NON-'00' STATUS IS A GENUINE I/O     00103300
103400*    PROBLEM AND ROUTES TO THE SAME ABEND LEG AS A FAILED OPEN.   00103400
103500***************************************************************** 00103500
103600 710-READ-GSEC-IN.                                                00103600
103700     READ GSEC-IN-FILE                                            00103700
103800         AT END                                                   00103800
103900             SET GSECIN-AT-END TO TRUE                            00103900
104000     END-READ.                                                    00104000
104100     IF NOT GSECIN-AT-END                                         00104100
104200         IF NOT GSECIN-OK                                         00104200
104300             DISPLAY 'GSECVAL - I/O ERROR ON GSEC-IN.  RC: '      00104300
104400                     WS-GSECIN-STATUS                             00104400
104500             MOVE 16 TO RETURN-CODE                               00104500
104600             GO TO 700-ABEND                                      00104600
104700         END-IF                                                   00104700
104800     END-IF.                                                      00104800
104900 710-EXIT.                                                        00104900
105000     EXIT.                                                        00105000
105100                                                                  00105100
105200***************************************************************** 00105200
105300*    790-CLOSE-FILES                                              00105300
105400***************************************************************** 00105400
105500 790-CLOSE-FILES.                                                 00105500
105600     CLOSE GSEC-IN-FILE.                                          00105600
105700     CLOSE REPORT-OUT-FILE.                                       00105700
105800     CLOSE REJECT-OUT-FILE.                                       00105800
105900 790-EXIT.                                                        00105900
106000     EXIT.                                                        00106000
106100                                                                  00106100
106200***************************************************************** 00106200
106300*    800-INIT-REPORT - PAGE HEADING                               00106300
106400*                                                                 00106400
106500*    THE WINDOWING RULE BELOW (YY < 50 IS 20XX, OTHERWISE 19XX)   00106500
106600*    WAS ADDED UNDER THE 1998 Y2K REMEDIATION (MAINTENANCE LOG    00106600
106700*    ENTRIES 08/09) SO THE REPORT HEADING PRINTS A CORRECT        00106700
106800*    4-DIGIT RUN-DATE YEAR WITHOUT HAVING TO CHANGE THE 2-DIGIT   00106800
106900*    FORM THE OPERATING SYSTEM CLOCK RETURNS.  THIS WINDOW IS     00106900
107000*    GOOD THROUGH THE YEAR 2049 - REVISIT IF THIS PROGRAM IS      00107000
107100*    STILL RUNNING THEN.                                          00107100
107200***************************************************************** 00107200
107300 800-INIT-REPORT.                                                 00107300
107400     ACCEPT WS-SYSTEM-DATE FROM DATE.                             00107400
107500     MOVE WS-CURRENT-MM TO RPT-RUN-MM.                            00107500
107600     MOVE WS-CURRENT-DD TO RPT-RUN-DD.                            00107600
107700     IF WS-CURRENT-YY < 50                                        00107700
107800         COMPUTE WS-CURRENT-CCYY = 2000 + WS-CURRENT-YY           00107800
107900     ELSE                                                         00107900
108000         COMPUTE WS-CURRENT-CCYY = 1900 + WS-CURRENT-YY           00108000
108100     END-IF.                                                      00108100
108200     MOVE WS-CURRENT-CCYY TO RPT-RUN-CCYY.                        00108200
108300     WRITE REPORT-RECORD FROM RPT-HEADING-1                       00108300
108400         AFTER PAGE.                                              00108400
108500     WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.              00108500
108600 800-EXIT.                                                        00108600
108700     EXIT.                                                        00108700
108800                                                                  00108800
108900***************************************************************** 00108900
109000*    830-WRITE-DETAIL-LINE                                        00109000
109100*                                                                 00109100
109200*    ONE LINE PER VALID HOLDING - CLEAN PRICE, YTM, AND MARKET    00109200
109300*    VALUE AS COMPUTED ABOVE, WITH A FIXED 'OK' STATUS LITERAL    00109300
109400*    SINCE ONLY RECORDS THAT REACHED THIS PARAGRAPH (I.E. DID     00109400
109500*    NOT BRANCH TO 200-REJECT) ARE EVER PRINTED HERE.             00109500
109600***************************************************************** 00109600
109700 830-WRITE-DETAIL-LINE.                                           00109700
109800     MOVE SEC-ID-IN          TO RPT-SEC-ID.                       00109800
109900     MOVE WS-COUPON-RATE     TO RPT-COUPON.                       00109900
110000     MOVE WS-MAT-YEAR        TO RPT-MAT-YEAR.                     00110000
110100     MOVE WS-N-PERIODS       TO RPT-N-PERIODS.                    00110100
110200     MOVE WS-CLEAN-PRICE     TO RPT-CLEAN-PRICE.                  00110200
110300     MOVE WS-YTM-RESULT      TO RPT-YTM.                          00110300
110400     MOVE WS-MARKET-VALUE    TO RPT-MKT-VALUE.                    00110400
110500     MOVE WS-STATUS-OK-LITERAL TO RPT-STATUS.                     00110500
110600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00110600
110700 830-EXIT.                                                        00110700
110800     EXIT.                                                        00110800
110900                                                                  00110900
111000***************************************************************** 00111000
111100*    840-YEAR-BREAK - SUBTOTAL ON CHANGE OF MATURITY YEAR         00111100
111200*                                                                 00111200
111300*    CALLED FROM TWO PLACES: FROM INSIDE 200-PROCESS-SEC-RECORD   00111300
111400*    WHEN THE MATURITY YEAR CHANGES MID-RUN, AND ONCE MORE FROM   00111400
111500*    000-MAIN-PROCESS AFTER THE LAST RECORD HAS BEEN PROCESSED,   00111500
111600*    TO FLUSH WHATEVER YEAR WAS STILL ACCUMULATING WHEN THE FILE  00111600
111700*    RAN OUT.  THE ZERO-COUNT GUARD AT THE TOP MAKES THAT SECOND  00111700
111800*    CALL SAFE EVEN IF THE ENTIRE FILE WAS REJECTS (NOTHING EVER  00111800
111900*    ACCUMULATED, SO NOTHING IS WRITTEN).                         00111900
112000***************************************************************** 00112000
112100 840-YEAR-BREAK.                                                  00112100
112200     IF WS-YEAR-SEC-COUNT = ZERO                                  00112200
112300         GO TO 840-EXIT                                           00112300
112400     END-IF.                                                      00112400
112500     MOVE WS-PRIOR-MAT-YEAR  TO RPT-BRK-YEAR.                     00112500
112600     MOVE WS-YEAR-SEC-COUNT  TO RPT-BRK-COUNT.                    00112600
112700     MOVE WS-YEAR-MKT-VALUE  TO RPT-BRK-MKT-VALUE.                00112700
112800     WRITE REPORT-RECORD FROM RPT-YEAR-BREAK-LINE AFTER 1.        00112800
112900     MOVE ZERO TO WS-YEAR-SEC-COUNT.                              00112900
113000     MOVE ZERO TO WS-YEAR-MKT-VALUE.                              00113000
113100 840-EXIT.                                                        00113100
113200     EXIT.                                                        00113200
113300                                                                  00113300
113400***************************************************************** 00113400
113500*    850-WRITE-GRAND-TOTALS                                       00113500
113600*                                                                 00113600
113700*    WEIGHTED-AVERAGE YTM (ADDED PER MAINTENANCE LOG ENTRY 06)    00113700
113800*    IS ONLY MEANINGFUL IF AT LEAST ONE HOLDING CLEARED           00113800
113900*    VALIDATION - IF THE ENTIRE FILE REJECTED, TOTAL FACE VALUE   00113900
114000*    IS STILL ZERO AND DIVIDING BY IT WOULD BE A DIVIDE-BY-ZERO   00114000
114100*    ABEND, SO THAT CASE IS GUARDED AND THE WEIGHTED AVERAGE IS   00114100
114200*    FORCED TO ZERO INSTEAD.                                      00114200
114300***************************************************************** 00114300
114400 850-WRITE-GRAND-TOTALS.                                          00114400
114500     IF WS-TOTAL-FACE-VALUE NOT = ZERO                            00114500
114600         COMPUTE WS-WAVG-YTM ROUNDED =                            00114600
114700                     WS-SUM-FACE-TIMES-YTM / WS-TOTAL-FACE-VALUE  00114700
114800     ELSE                                                         00114800
114900         MOVE ZERO TO WS-WAVG-YTM                                 00114900
115000     END-IF.                                                      00115000
115100                                                                  00115100
115200     MOVE 'VALID SECURITIES    ' TO RPT-GT-LABEL.                 00115200
115300     MOVE WS-VALID-COUNT         TO RPT-GT-VALUE.                 00115300
115400     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.       00115400
115500                                                                  00115500
115600     MOVE 'REJECTED SECURITIES ' TO RPT-GT-LABEL.                 00115600
115700     MOVE WS-REJECT-COUNT        TO RPT-GT-VALUE.                 00115700
115800     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 1.       00115800
115900                                                                  00115900
116000     MOVE 'TOTAL FACE VALUE    ' TO RPT-GT-LABEL.                 00116000
116100     MOVE WS-TOTAL-FACE-VALUE    TO RPT-GT-VALUE.                 00116100
116200     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 1.       00116200
116300                                                                  00116300
116400     MOVE 'TOTAL MARKET VALUE  ' TO RPT-GT-LABEL.                 00116400
116500     MOVE WS-TOTAL-MKT-VALUE     TO RPT-GT-VALUE.                 00116500
116600     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 1.       00116600
116700                                                                  00116700
116800     MOVE 'WEIGHTED AVG YTM    ' TO RPT-GT-LABEL.                 00116800
116900     MOVE WS-WAVG-YTM            TO RPT-GT-VALUE.                 00116900
117000     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 1.       00117000
117100 850-EXIT.                                                        00117100
117200     EXIT.                                                        00117200
117300                                                                  00117300
117400***************************************************************** 00117400
117500*    290-WRITE-REJECT-LINE                                        00117500
117600*                                                                 00117600
117700*    RJ-REASON-SWITCH WAS SET BY WHICHEVER EDIT IN 200/210/220    00117700
117800*    DETECTED THE PROBLEM - RJ-REASON-TEXT(RJ-REASON-SWITCH)      00117800
117900*    LOOKS UP THE PRINTABLE EXPLANATION FROM THE TABLE IN         00117900
118000*    GSECRSN SO THE REJECT FILE NEVER SHOWS A BARE NUMBER TO      00118000
118100*    THE PORTFOLIO DESK.                                          00118100
118200***************************************************************** 00118200
118300 290-WRITE-REJECT-LINE.                                           00118300
118400     MOVE SEC-ID-IN          TO RPT-RJ-SEC-ID.                    00118400
118500     MOVE SEC-NAME-IN        TO RPT-RJ-SEC-NAME.                  00118500
118600     MOVE RJ-REASON-TEXT(RJ-REASON-SWITCH) TO RPT-RJ-REASON.      00118600
118700     WRITE REJECT-RECORD FROM RPT-REJECT-LINE.                    00118700
118800 290-EXIT.                                                        00118800
118900     EXIT.                                                        00118900
