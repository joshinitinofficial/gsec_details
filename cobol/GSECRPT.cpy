000100****************************************************************  00000100
000200*                                                                 00000200
000300*   COPYBOOK    = GSECRPT                                         00000300
000400*   DESCRIPTION = PRINT-LINE LAYOUTS FOR THE GSECVAL PORTFOLIO    00000400
000500*                 DETAILS REPORT (REPORT-OUT) AND THE REJECTED    00000500
000600*                 RECORD LISTING (REJECT-OUT).  BOTH FILES ARE    00000600
000700*                 132-BYTE PRINT LINES.                           00000700
000800*                                                                 00000800
000900*   MAINTENANCE LOG                                               00000900
001000*   ----------- ---                                               00001000
001100*   08/14/90  RSK   00  ORIGINAL LAYOUT FOR GSECVAL FILEPASS      00001100
001200*   05/06/94  TNM   01  ADDED YEAR-BREAK SUBTOTAL LINE            00001200
001300*   11/19/98  RSK   02  Y2K - HEADING RUN-DATE WIDENED TO SHOW    00001300
001400*                       THE CENTURY                               00001400
001500*                                                                 00001500
001600****************************************************************  00001600
001700 01  RPT-HEADING-1.                                               00001700
001800     05  FILLER                  PIC X(05)  VALUE SPACES.         00001800
001900     05  FILLER                  PIC X(24)                        00001900
002000             VALUE 'G-SEC PORTFOLIO DETAILS'.                     00002000
002100     05  FILLER                  PIC X(10)  VALUE SPACES.         00002100
002200     05  FILLER                  PIC X(09)  VALUE 'RUN DATE:'.    00002200
002300     05  RPT-RUN-MM              PIC 99.                          00002300
002400     05  FILLER                  PIC X(01)  VALUE '/'.            00002400
002500     05  RPT-RUN-DD              PIC 99.                          00002500
002600     05  FILLER                  PIC X(01)  VALUE '/'.            00002600
002700     05  RPT-RUN-CCYY            PIC 9(04).                       00002700
002800     05  FILLER                  PIC X(74)  VALUE SPACES.         00002800
002900                                                                  00002900
003000 01  RPT-HEADING-2.                                               00003000
003100     05  FILLER                  PIC X(02)  VALUE SPACES.         00003100
003200     05  FILLER                  PIC X(08)  VALUE 'SEC-ID'.       00003200
003300     05  FILLER                  PIC X(06)  VALUE SPACES.         00003300
003400     05  FILLER                  PIC X(06)  VALUE 'COUPON'.       00003400
003500     05  FILLER                  PIC X(03)  VALUE SPACES.         00003500
003600     05  FILLER                  PIC X(08)  VALUE 'MATURITY'.     00003600
003700     05  FILLER                  PIC X(02)  VALUE SPACES.         00003700
003800     05  FILLER                  PIC X(07)  VALUE 'PERIODS'.      00003800
003900     05  FILLER                  PIC X(02)  VALUE SPACES.         00003900
004000     05  FILLER                  PIC X(11)  VALUE 'CLEAN PRICE'.  00004000
004100     05  FILLER                  PIC X(02)  VALUE SPACES.         00004100
004200     05  FILLER                  PIC X(03)  VALUE 'YTM'.          00004200
004300     05  FILLER                  PIC X(07)  VALUE SPACES.         00004300
004400     05  FILLER                  PIC X(12)  VALUE 'MARKET VALUE'. 00004400
004500     05  FILLER                  PIC X(03)  VALUE SPACES.         00004500
004600     05  FILLER                  PIC X(06)  VALUE 'STATUS'.       00004600
004700     05  FILLER                  PIC X(44)  VALUE SPACES.         00004700
004800                                                                  00004800
004900 01  RPT-DETAIL-LINE.                                             00004900
005000     05  FILLER                  PIC X(02)  VALUE SPACES.         00005000
005100     05  RPT-SEC-ID              PIC X(08).                       00005100
005200     05  FILLER                  PIC X(03)  VALUE SPACES.         00005200
005300     05  RPT-COUPON              PIC Z9.99.                       00005300
005400     05  FILLER                  PIC X(04)  VALUE SPACES.         00005400
005500     05  RPT-MAT-YEAR            PIC 9(04).                       00005500
005600     05  FILLER                  PIC X(05)  VALUE SPACES.         00005600
005700     05  RPT-N-PERIODS           PIC ZZ9.                         00005700
005800     05  FILLER                  PIC X(05)  VALUE SPACES.         00005800
005900     05  RPT-CLEAN-PRICE         PIC ZZ9.9999.                    00005900
006000     05  FILLER                  PIC X(04)  VALUE SPACES.         00006000
006100     05  RPT-YTM                 PIC Z9.9999.                     00006100
006200     05  FILLER                  PIC X(04)  VALUE SPACES.         00006200
006300     05  RPT-MKT-VALUE           PIC Z,ZZZ,ZZ9.99.                00006300
006400     05  FILLER                  PIC X(04)  VALUE SPACES.         00006400
006500     05  RPT-STATUS              PIC X(08).                       00006500
006600     05  FILLER                  PIC X(46)  VALUE SPACES.         00006600
006700                                                                  00006700
006800 01  RPT-YEAR-BREAK-LINE.                                         00006800
006900     05  FILLER                  PIC X(05)  VALUE SPACES.         00006900
007000     05  FILLER                  PIC X(05)  VALUE 'YEAR '.        00007000
007100     05  RPT-BRK-YEAR            PIC 9(04).                       00007100
007200     05  FILLER                  PIC X(02)  VALUE SPACES.         00007200
007300     05  FILLER                  PIC X(12)  VALUE 'SECURITIES:'.  00007300
007400     05  RPT-BRK-COUNT           PIC ZZ9.                         00007400
007500     05  FILLER                  PIC X(02)  VALUE SPACES.         00007500
007600     05  FILLER                  PIC X(11)  VALUE 'MKT VALUE:'.   00007600
007700     05  RPT-BRK-MKT-VALUE       PIC Z,ZZZ,ZZ9.99.                00007700
007800     05  FILLER                  PIC X(76)  VALUE SPACES.         00007800
007900                                                                  00007900
008000 01  RPT-GRAND-TOTAL-LINE.                                        00008000
008100     05  FILLER                  PIC X(05)  VALUE SPACES.         00008100
008200     05  RPT-GT-LABEL            PIC X(20)  VALUE SPACES.         00008200
008300     05  RPT-GT-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.9999.          00008300
008400     05  FILLER                  PIC X(89)  VALUE SPACES.         00008400
008500                                                                  00008500
008600 01  RPT-REJECT-LINE.                                             00008600
008700     05  FILLER                  PIC X(02)  VALUE SPACES.         00008700
008800     05  RPT-RJ-SEC-ID           PIC X(08).                       00008800
008900     05  FILLER                  PIC X(03)  VALUE SPACES.         00008900
009000     05  RPT-RJ-SEC-NAME         PIC X(20).                       00009000
009100     05  FILLER                  PIC X(03)  VALUE SPACES.         00009100
009200     05  RPT-RJ-REASON           PIC X(20).                       00009200
009300     05  FILLER                  PIC X(76)  VALUE SPACES.         00009300
009400****************************************************************  00009400
